000100*****************************************************************
000200*  MEMBREC.CPY                                                  *
000300*  MEMBER-RECORD  --  CHAMA MEMBER MASTER                       *
000400*  UNIZAR DATA SERVICES - CHAMA SYSTEMS GROUP                    *
000500*-----------------------------------------------------------------
000600*  ONE ENTRY PER MEMBER OF A SAVINGS GROUP.  KEYED BY MEM-ID.    *
000700*  ROLE GOVERNS WHAT A MEMBER MAY APPROVE (SEE MANLN01/MANLN03)  *
000800*  AND WHETHER A GROUP MAY BE OPENED IN HIS NAME (SEE MANGRP01). *
000900*-----------------------------------------------------------------
001000*  CHANGE LOG
001100*  880214 ROL 0000  INITIAL LAYOUT PULLED FROM TARJETAREG.
001200*  880309 ROL 0000  ADDED MEM-GROUP-ID FOR CHAMA CONVERSION.
001300*  890117 MSZ 0114  ADDED MEM-ROLE AND 88-LEVELS FOR ROLE CODES.
001400*  890612 MSZ 0114  ADDED MEM-STATUS ACTIVE/INACTIVE SWITCH.
001500*  921003 JFR 0219  ADDED CREATED-ON / MODIFIED-ON AUDIT STAMPS.
001600*  981130 TAB Y2K1  EXPANDED MEM-JOIN-CCYY TO 4 DIGITS FOR Y2K.
001700*  990226 TAB Y2K1  EXPANDED AUDIT STAMP YEARS TO 4 DIGITS.
001800*  020514 JFR 0311  ADDED MEM-PHONE FOR SMS NOTIFICATION TIE-IN.
001900*  020514 JFR 0311  NOTE - GRP-MEMBER-CNT ON THE GROUP MASTER IS
002000*                    MAINTAINED BY MANMEM01 WHEN THIS RECORD IS
002100*                    ADDED, NOT BY ANYTHING IN THIS COPYBOOK.
002200*****************************************************************
002300 01  MEMBER-RECORD.
002400*        MEM-ID IS THE 36-BYTE EXTERNAL KEY HANDED DOWN BY THE
002500*        PORTAL.  DO NOT REGENERATE IT HERE - ONLY COPY IT
002600*        THROUGH FROM THE TRANSACTION RECORD.
002700     05  MEM-ID                     PIC X(36).
002800*        TIES THIS SOCIO TO EXACTLY ONE SAVINGS GROUP.  A MEMBER
002900*        MAY NOT BELONG TO TWO GROUPS IN THIS RELEASE - THAT IS
003000*        A NON-GOAL, NOT AN OVERSIGHT.
003100     05  MEM-GROUP-ID                PIC X(36).
003200*        NAME BLOCK, SPLIT FIRST/LAST AS CARRIED ON THE
003300*        ONBOARDING TRANSACTION.  NO MIDDLE-NAME OR TITLE FIELD
003400*        IS KEPT - THE PORTAL DOES NOT COLLECT ONE.
003500     05  MEM-NAME-BLOCK.
003600         10  MEM-FIRST-NAME          PIC X(100).
003700         10  MEM-LAST-NAME           PIC X(100).
003800     05  MEM-EMAIL                   PIC X(150).
003900     05  MEM-PHONE                   PIC X(20).
004000*        ACTIVE/INACTIVE.  AN INACTIVE SOCIO STAYS ON FILE FOR
004100*        HISTORY BUT IS SKIPPED BY THE NOTIFICATION FAN-OUT IN
004200*        MANNOT01 - SEE THE SCAN THERE FOR THE ACTUAL SKIP TEST.
004300     05  MEM-STATUS                  PIC X(10).
004400         88  MEM-STATUS-ACTIVE           VALUE "Active".
004500         88  MEM-STATUS-INACTIVE         VALUE "Inactive".
004600*        ROLE DRIVES AUTHORIZATION THROUGHOUT THE SUITE - SEE
004700*        THE APPROVER-RESOLUTION LOGIC IN MANLN01 AND THE
004800*        CREATOR CHECK IN MANGRP01.  SUPERADMIN IS A SYSTEM-
004900*        WIDE SINGLETON, ENFORCED BY MANMEM01 AT ADD TIME - NOT
005000*        BY AN 88-LEVEL HERE, SINCE A LAYOUT CANNOT COUNT ROWS.
005100     05  MEM-ROLE                    PIC X(15).
005200         88  MEM-ROLE-SUPERADMIN         VALUE "SuperAdmin".
005300         88  MEM-ROLE-GROUPADMIN         VALUE "GroupAdmin".
005400         88  MEM-ROLE-MEMBER             VALUE "Member".
005500*        DATE JOINED, CARRIED BOTH AS A BROKEN-OUT GROUP FOR
005600*        DISPLAY AND AS AN 8-DIGIT NUMERIC VIEW FOR COMPARE AND
005700*        SORT WORK UPSTREAM OF THIS COPYBOOK.
005800     05  MEM-JOIN-DATE-G.
005900         10  MEM-JOIN-CCYY            PIC 9(4).
006000         10  MEM-JOIN-MM               PIC 9(2).
006100         10  MEM-JOIN-DD               PIC 9(2).
006200     05  MEM-JOIN-DATE-N REDEFINES MEM-JOIN-DATE-G
006300                                   PIC 9(8).
006400*        AUDIT STAMPS.  CRT IS SET ONCE BY MANMEM01 AT ADD TIME
006500*        AND NEVER TOUCHED AGAIN.  MOD IS REFRESHED BY ANY
006600*        PROGRAM THAT REWRITES THIS RECORD THEREAFTER.
006700     05  MEM-CREATED-TS.
006800         10  MEM-CRT-CCYY              PIC 9(4).
006900         10  MEM-CRT-MM                PIC 9(2).
007000         10  MEM-CRT-DD                PIC 9(2).
007100         10  MEM-CRT-HR                PIC 9(2).
007200         10  MEM-CRT-MN                PIC 9(2).
007300         10  MEM-CRT-SS                PIC 9(2).
007400     05  MEM-MODIFIED-TS.
007500         10  MEM-MOD-CCYY              PIC 9(4).
007600         10  MEM-MOD-MM                PIC 9(2).
007700         10  MEM-MOD-DD                PIC 9(2).
007800         10  MEM-MOD-HR                PIC 9(2).
007900         10  MEM-MOD-MN                PIC 9(2).
008000         10  MEM-MOD-SS                PIC 9(2).
008100*        NUMERIC VIEW OF THE MODIFIED STAMP SO A CALLING
008200*        PROGRAM CAN MOVE A SINGLE 14-DIGIT WORK FIELD IN ONE
008300*        STATEMENT RATHER THAN SIX SEPARATE MOVES.
008400     05  MEM-AUDIT-TS-N REDEFINES MEM-MODIFIED-TS
008500                                   PIC 9(14).
008600     05  FILLER                      PIC X(05).
008700
