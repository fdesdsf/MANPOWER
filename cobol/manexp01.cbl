000100*****************************************************************
000200*  MANEXP01                                                     *
000300*  CHAMA GROUP EXPENSE RECORDING                                *
000400*-----------------------------------------------------------------
000500*  READS EXPENSE TRANSACTIONS AND WRITES THEM STRAIGHT THROUGH  *
000600*  TO THE EXPENSE MASTER.  NO CROSS-RECORD VALIDATION IS DONE   *
000700*  BEYOND WHAT THE RECORD LAYOUT ITSELF ENFORCES - THIS MIRRORS *
000800*  THE OLD ESPECTACULOS LOAD ROUTINE, JUST WITHOUT THE HARD-    *
000900*  CODED VALUES.                                                *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. MANEXP01.
001300 AUTHOR. T.ABAD.
001400 INSTALLATION. UNIZAR DATA SERVICES - CHAMA SYSTEMS GROUP.
001500 DATE-WRITTEN. 07/11/1988.
001600 DATE-COMPILED.
001700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001800*-----------------------------------------------------------------
001900*  CHANGE LOG
002000*  880711 TAB 0000  INITIAL WRITE-UP, REPLACES THE OLD ESCRIBI
002100*                    ONE-SHOT LOAD PROGRAM FOR ESPECTACULOS.
002200*  881105 TAB 0041  DROPPED THE HARD-CODED TEST VALUES, READS A
002300*                    REAL EXPENSE TRANSACTION FILE INSTEAD.
002400*  950330 ROL 0183  ADDED RECORD COUNT DISPLAY AT END OF RUN.
002500*  990108 JFR 0240  Y2K - EXP-DATE-INCURRED CARRIES FULL CCYY,
002600*                    NO TWO-DIGIT YEAR EVER STORED HERE.
002700*  051013 JFR 0344  RECAST MAIN LOOP TO GO-TO/PERFORM-THRU STYLE
002800*                    TO MATCH SHOP STANDARD - NO LOGIC CHANGE.
002900*  090310 JFR 0390  END-OF-RUN DISPLAY NOW SHOWS THE LAST POSTED
003000*                    AMOUNT VIA EXP-AMOUNT-OUT-ED - THE FIELD WAS
003100*                    DECLARED BUT NEVER READ BEFORE THIS CHANGE.
003200*  110826 TAB 0402  ADDED TRAILING FILLER TO WS-RUN-DATE - EVERY
003300*                    WORKING-STORAGE GROUP GETS A PAD BYTE PER
003400*                    SHOP STANDARD, NOT JUST FD RECORDS.
003500*  110915 MSZ 0411  ADDED RATIONALE COMMENTS THROUGHOUT - WHY
003600*                    EACH FIELD AND REDEFINES EXISTS AND WHY
003700*                    EACH OPEN FALLS BACK THE WAY IT DOES.  NO
003800*                    LOGIC CHANGE.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200*    C01 CARRIED FROM THE SHOP'S STANDARD PRINTER SKELETON -
004300*    THIS PROGRAM PRODUCES NO PRINTED REPORT, BUT THE CLAUSE IS
004400*    KEPT FOR CONSISTENCY WITH EVERY OTHER PROGRAM IN THE SUITE.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    ONE TRANSACTION PER EXPENSE LOGGED AGAINST A GROUP.
005000     SELECT EXPENSE-IN ASSIGN TO "EXPNSIN"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-EXP-IN.
005300
005400*    EXPENSE MASTER - EXTEND MODE, RUN APPENDS TO WHATEVER RAN
005500*    BEFORE IT (OR CREATES THE FILE ON A FIRST RUN - SEE
005600*    100-INICIO BELOW).
005700     SELECT EXPENSE-FILE ASSIGN TO "EXPNSOUT"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-EXP-OUT.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300*    INCOMING FEED - ONE LINE-SEQUENTIAL RECORD PER TRANSACTION.
006400 FD  EXPENSE-IN
006500     LABEL RECORD IS STANDARD
006600     VALUE OF FILE-ID IS "EXPNSIN".
006700 01  EXPENSE-REC-IN.
006800*        UUID-STYLE KEY GENERATED UPSTREAM BY THE TRANSACTION
006900*        SOURCE - NOT REGENERATED OR VALIDATED HERE.
007000     05  EXP-ID                      PIC X(36).
007100*        GROUP THE EXPENSE WAS INCURRED AGAINST - NOT CROSS-
007200*        CHECKED AGAINST THE GROUP MASTER ON THIS RUN, PER THE
007300*        PROGRAM BANNER ABOVE.
007400     05  EXP-GROUP-ID                PIC X(36).
007500*        DATE INCURRED ARRIVES AS A GROUP SO THE TRANSACTION
007600*        SOURCE CAN HAND US DISCRETE YEAR/MONTH/DAY FIELDS;
007700*        EXP-DATE-INCURRED-N BELOW GIVES US THE SINGLE 8-DIGIT
007800*        NUMBER THE OUTPUT RECORD ACTUALLY STORES.
007900     05  EXP-DATE-INCURRED-G.
008000         10  EXP-DATE-CCYY           PIC 9(4).
008100         10  EXP-DATE-MM             PIC 9(2).
008200         10  EXP-DATE-DD             PIC 9(2).
008300*        ZONED DISPLAY, SIGNED - SHOP NEVER PACKS MONEY FIELDS.
008400     05  EXP-AMOUNT                  PIC S9(10)V99.
008500*        FREE-TEXT NARRATIVE FROM THE SUBMITTER - NOT EDITED OR
008600*        TRUNCATED BEYOND THE FIELD WIDTH ITSELF.
008700     05  EXP-DESCRIPTION             PIC X(255).
008800*        ID OF THE MEMBER WHO APPROVED THE EXPENSE - SEE THE
008900*        NOTE ON EXP-APPROVED-BY-OUT BELOW, NO LOOKUP IS DONE.
009000     05  EXP-APPROVED-BY             PIC X(36).
009100     05  FILLER                      PIC X(09).
009200
009300*    COLLAPSES THE THREE INCOMING DATE FIELDS INTO ONE 8-DIGIT
009400*    NUMBER FOR THE MOVE TO EXP-DATE-INCURRED-OUT BELOW.
009500 01  EXP-DATE-INCURRED-N REDEFINES EXP-DATE-INCURRED-G
009600                                     PIC 9(8).
009700
009800*    CUMULATIVE MASTER - EVERY EXPENSE EVER POSTED, ACROSS ALL
009900*    RUNS OF THIS PROGRAM.
010000 FD  EXPENSE-FILE
010100     LABEL RECORD IS STANDARD
010200     VALUE OF FILE-ID IS "EXPNSOUT".
010300 01  EXPENSE-REC-OUT.
010400*        SAME KEY AS EXP-ID ON THE WAY IN - CARRIED THROUGH
010500*        UNCHANGED, NOT REGENERATED ON OUTPUT.
010600     05  EXP-ID-OUT                  PIC X(36).
010700     05  EXP-GROUP-ID-OUT            PIC X(36).
010800*        SINGLE 8-DIGIT CCYYMMDD, MOVED FROM THE REDEFINED
010900*        GROUP VIEW ON THE INPUT SIDE - SEE ABOVE.
011000     05  EXP-DATE-INCURRED-OUT       PIC 9(8).
011100*        SAME ZONED DISPLAY AMOUNT AS THE INPUT SIDE.
011200     05  EXP-AMOUNT-OUT              PIC S9(10)V99.
011300     05  EXP-DESCRIPTION-OUT         PIC X(255).
011400*        CARRIED THROUGH UNCHECKED - NO APPROVER LOOKUP AGAINST
011500*        THE MEMBER MASTER ON THIS RUN.
011600*        CARRIED THROUGH UNCHECKED FROM EXP-APPROVED-BY.
011700     05  EXP-APPROVED-BY-OUT         PIC X(36).
011800     05  FILLER                      PIC X(09).
011900
012000*    ALTERNATE NAME FOR THE SAME AMOUNT FIELD, READ BACK AT
012100*    900-TERMINAR - THE OUTPUT BUFFER STILL HOLDS THE LAST
012200*    RECORD WRITTEN, SO THIS IS THE LAST POSTED AMOUNT, NOT A
012300*    FRESH COPY.  SAME TRICK AS MANLN03'S WS-AUDIT-ED.
012400 01  EXP-AMOUNT-OUT-ED REDEFINES EXP-AMOUNT-OUT
012500                                     PIC S9(10)V99.
012600
012700 WORKING-STORAGE SECTION.
012800*    FILE STATUS BYTES - 77-LEVEL, SHOP STANDARD.  CHECKED AT
012900*    EVERY OPEN AND READ, NEVER IGNORED.
013000 77  FS-EXP-IN                       PIC X(02).
013100 77  FS-EXP-OUT                      PIC X(02).
013200
013300*    END-OF-FILE SWITCH FOR EXPENSE-IN - DECLARED BUT NOT
013400*    CURRENTLY TESTED, THE AT END CLAUSE AT 200-LEER-GASTO
013500*    GOES STRAIGHT TO 900-TERMINAR INSTEAD.  LEFT IN PLACE
013600*    IN CASE A FUTURE PASS ADDS INTERMEDIATE CHECKPOINTING.
013700 77  WS-EOF-EXP                  PIC X(01) VALUE "N".
013800     88  EOF-EXP                     VALUE "Y".
013900
014000*    RUN COUNTERS, DISPLAYED AT 900-TERMINAR.
014100*    BOTH COMP - BINARY COUNTERS, SHOP STANDARD FOR ANY FIELD
014200*    USED ONLY AS AN ACCUMULATOR, NEVER DISPLAYED-EDITED.
014300 77  WS-EXP-READ                 PIC 9(07) COMP.
014400 77  WS-EXP-WRITTEN              PIC 9(07) COMP.
014500
014600*    RUN DATE, STAMPED ONCE AT 100-INICIO AND DISPLAYED AT
014700*    900-TERMINAR - NOT WRITTEN TO ANY OUTPUT RECORD.
014800 01  WS-RUN-DATE.
014900     05  WS-RUN-CCYY                 PIC 9(4).
015000     05  WS-RUN-MM                   PIC 9(2).
015100     05  WS-RUN-DD                   PIC 9(2).
015200     05  FILLER                      PIC X(01).
015300
015400*    SINGLE 8-DIGIT VIEW OF THE SAME RUN DATE, LOADED DIRECTLY
015500*    FROM FUNCTION CURRENT-DATE AT 100-INICIO AND DISPLAYED AS
015600*    IS AT 900-TERMINAR.
015700 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
015800                                     PIC 9(8).
015900
016000 PROCEDURE DIVISION.
016100*****************************************************************
016200*  000-MAIN-LINE - OPEN, DRIVE THE READ LOOP VIA GO TO, CLOSE.   *
016300*****************************************************************
016400 000-MAIN-LINE.
016500     PERFORM 100-INICIO THRU 100-EXIT.
016600     GO TO 200-LEER-GASTO.
016700
016800*    OPEN EXTEND; A FIRST-EVER RUN AGAINST AN EMPTY/MISSING
016900*    MASTER FAILS EXTEND WITH STATUS 05 OR 35, SO WE FALL BACK
017000*    TO OUTPUT AND CREATE THE FILE.
017100 100-INICIO.
017200     OPEN INPUT EXPENSE-IN.
017300     IF FS-EXP-IN NOT = "00"
017400         DISPLAY "MANEXP01 - CANNOT OPEN EXPENSE-IN " FS-EXP-IN
017500         STOP RUN
017600     END-IF.
017700*        FIRST TRY EXTEND - THE NORMAL CASE, APPENDING TO A
017800*        MASTER BUILT BY AN EARLIER RUN.
017900     OPEN EXTEND EXPENSE-FILE.
018000*        05/35 MEANS THE FILE DOES NOT EXIST YET - FALL BACK TO
018100*        OUTPUT MODE TO CREATE IT ON A FIRST-EVER RUN.
018200     IF FS-EXP-OUT = "05" OR FS-EXP-OUT = "35"
018300         OPEN OUTPUT EXPENSE-FILE
018400     END-IF.
018500     IF FS-EXP-OUT NOT = "00"
018600         DISPLAY
018700           "MANEXP01 - CANNOT OPEN EXPENSE-FILE " FS-EXP-OUT
018800         STOP RUN
018900     END-IF.
019000*        ONE RUN-DATE STAMP, TAKEN ONCE HERE AND DISPLAYED AT
019100*        900-TERMINAR - NOT WRITTEN TO ANY EXPENSE RECORD.
019200     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-RUN-DATE-N.
019300     GO TO 100-EXIT.
019400 100-EXIT.
019500     EXIT.
019600
019700*    READ LOOP - SELF-LOOPS VIA GO TO UNTIL AT END.
019800 200-LEER-GASTO.
019900*        AT END DROPS STRAIGHT TO 900-TERMINAR - NO
020000*        INTERMEDIATE CHECKPOINT, EXTEND MODE HAS ALREADY
020100*        WRITTEN EVERY RECORD POSTED SO FAR.
020200     READ EXPENSE-IN
020300         AT END
020400             GO TO 900-TERMINAR
020500     END-READ.
020600     ADD 1 TO WS-EXP-READ.
020700     PERFORM 300-ESCRIBIR-GASTO THRU 300-EXIT.
020800     GO TO 200-LEER-GASTO.
020900
021000*    NO EDITS ON THIS RUN - EVERY TRANSACTION THAT READ CLEANLY
021100*    GOES STRAIGHT TO THE MASTER, PER THE PROGRAM BANNER ABOVE.
021200 300-ESCRIBIR-GASTO.
021300*        FIELD-FOR-FIELD MOVE, INPUT RECORD TO OUTPUT RECORD -
021400*        EXP-DATE-INCURRED-N IS THE REDEFINED SINGLE-NUMBER
021500*        VIEW OF THE INCOMING YEAR/MONTH/DAY GROUP.
021600     MOVE EXP-ID              TO EXP-ID-OUT.
021700     MOVE EXP-GROUP-ID        TO EXP-GROUP-ID-OUT.
021800     MOVE EXP-DATE-INCURRED-N TO EXP-DATE-INCURRED-OUT.
021900     MOVE EXP-AMOUNT          TO EXP-AMOUNT-OUT.
022000     MOVE EXP-DESCRIPTION     TO EXP-DESCRIPTION-OUT.
022100     MOVE EXP-APPROVED-BY     TO EXP-APPROVED-BY-OUT.
022200     WRITE EXPENSE-REC-OUT.
022300     ADD 1 TO WS-EXP-WRITTEN.
022400     GO TO 300-EXIT.
022500 300-EXIT.
022600     EXIT.
022700
022800*    END OF RUN - CLOSE BOTH FILES, REPORT THE TALLY AND THE
022900*    LAST AMOUNT POSTED (SEE THE REDEFINES ABOVE).
023000 900-TERMINAR.
023100*        CLOSES BOTH FILES REGARDLESS OF WHETHER EXPENSE-FILE
023200*        WAS OPENED EXTEND OR OUTPUT AT 100-INICIO.
023300     CLOSE EXPENSE-IN EXPENSE-FILE.
023400     DISPLAY "MANEXP01 - RUN DATE " WS-RUN-DATE-N.
023500     DISPLAY "MANEXP01 - READ     " WS-EXP-READ.
023600     DISPLAY "MANEXP01 - WRITTEN  " WS-EXP-WRITTEN.
023700*        LAST AMOUNT STILL SITTING IN THE OUTPUT BUFFER, READ
023800*        BACK THROUGH THE REDEFINES - NOT A FRESH FILE READ.
023900     DISPLAY "MANEXP01 - LAST AMT " EXP-AMOUNT-OUT-ED.
024000     STOP RUN.
024100
024200
024300
024400
024500
