000100* EJECUTAR PAGOS DE PRESTAMO PENDIENTES
000200*****************************************************************
000300*  MANLN02                                                      *
000400*  CHAMA LOAN REPAYMENT POSTING                                 *
000500*-----------------------------------------------------------------
000600*  APPLIES EACH PENDING LOAN-PAYMENT-RECORD TO THE MATCHING LOAN *
000700*  MASTER: DECREMENTS THE OUTSTANDING BALANCE, FLOORS IT AT 0.00 *
000800*  ON OVERPAYMENT, ADDS TO THE CUMULATIVE TOTAL PAID, AND FLIPS  *
000900*  LN-STATUS TO PAID WHEN THE BALANCE REACHES ZERO.              *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. MANLN02.
001300 AUTHOR. M.SAENZ.
001400 INSTALLATION. UNIZAR DATA SERVICES - CHAMA SYSTEMS GROUP.
001500 DATE-WRITTEN. 05/19/1988.
001600 DATE-COMPILED.
001700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001800*-----------------------------------------------------------------
001900*  CHANGE LOG
002000*  880519 MSZ 0000  INITIAL WRITE-UP, ADAPTED FROM BANK10 PENDING
002100*                    TRANSFER EXECUTION RUN.
002200*  890117 MSZ 0114  SWITCHED LOAN LOOKUP TO RANDOM ACCESS ON
002300*                    LN-ID (WAS SEQUENTIAL SCAN OF TRANSFERS).
002400*  910226 MSZ 0174  ADDED BALANCE FLOOR-AT-ZERO ON OVERPAYMENT.
002500*  921003 JFR 0219  ADDED LN-TOTAL-PAID ACCUMULATION.
002600*  020514 JFR 0311  ADDED PAID-STATUS FLIP WHEN BALANCE HITS ZERO.
002700*  051007 JFR 0338  RECAST MAIN LOOP TO GO-TO/PERFORM-THRU STYLE
002800*                    TO MATCH SHOP STANDARD - NO LOGIC CHANGE.
002900*  090310 JFR 0390  DROPPED WS-BALANCE-WORK-ED, A REDEFINITION
003000*                    NEVER READ BY ANYTHING.  WIRED UP
003100*                    WS-ZERO-AMOUNT-X ON THE FLOOR BRANCH OF
003200*                    400-APLICAR-PAGO INSTEAD, AND ADDED A RUN-
003300*                    DATE STAMP/DISPLAY TO MATCH THE REST OF THE
003400*                    SHOP'S LOAN PROGRAMS.
003500*  110826 TAB 0402  ADDED TRAILING FILLER TO WS-BALANCE-WORK,
003600*                    WS-ZERO-TEST, WS-LAST-PMT AND WS-RUN-DATE -
003700*                    EVERY WORKING-STORAGE GROUP GETS A PAD BYTE
003800*                    PER SHOP STANDARD.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    LOAN MASTER - OPENED I-O.  LN-OUTSTANDING-BAL, LN-TOTAL-
004700*    PAID AND LN-STATUS ARE REWRITTEN IN PLACE PER PAYMENT.
004800     SELECT LOAN-FILE ASSIGN TO "LOANFILE"
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS RANDOM
005100         RECORD KEY IS LN-ID
005200         FILE STATUS IS FS-LOAN.
005300
005400*    ONE TRANSACTION PER PAYMENT APPLIED - LAYOUT GIVEN IN
005500*    LOAN-PAYMENT-REC BELOW, LOAN ID PLUS THE AMOUNT PAID.
005600     SELECT LOAN-PAYMENT-IN ASSIGN TO "LOANPMT"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-PMT.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200*    THE LOAN MASTER.  310-VALIDAR-PAGO RESOLVES LNP-LOAN-ID
006300*    AGAINST LN-ID; 400-APLICAR-PAGO AND 700-REESCRIBIR-
006400*    PRESTAMO BELOW DO ALL THE BALANCE WORK AGAINST THIS
006500*    RECORD.
006600 FD  LOAN-FILE
006700     LABEL RECORD IS STANDARD
006800     VALUE OF FILE-ID IS "LOANFILE".
006900 COPY LOANREC.
007000
007100*    PENDING PAYMENT FEED - ONE LINE PER PAYMENT TO APPLY,
007200*    READ SEQUENTIALLY AND NEVER REWRITTEN.
007300 FD  LOAN-PAYMENT-IN
007400     LABEL RECORD IS STANDARD
007500     VALUE OF FILE-ID IS "LOANPMT".
007600 01  LOAN-PAYMENT-REC.
007700*        KEY INTO LOAN-FILE - MOVED TO LN-ID AT 310-VALIDAR-
007800*        PAGO FOR THE RANDOM READ.
007900     05  LNP-LOAN-ID                 PIC X(36).
008000*        MUST BE POSITIVE - EDITED AT 310-VALIDAR-PAGO BEFORE
008100*        400-APLICAR-PAGO EVER SEES IT.
008200     05  LNP-AMOUNT                  PIC S9(10)V99.
008300     05  FILLER                      PIC X(10).
008400
008500 WORKING-STORAGE SECTION.
008600*    FILE STATUS BYTES - 77-LEVEL, SHOP STANDARD.
008700 77  FS-LOAN                         PIC X(02).
008800 77  FS-PMT                          PIC X(02).
008900
009000*    END-OF-FILE SWITCH FOR LOAN-PAYMENT-IN.
009100 77  WS-EOF-PMT                  PIC X(01) VALUE "N".
009200     88  EOF-PMT                     VALUE "Y".
009300*    SET BY 310-VALIDAR-PAGO ON A BAD AMOUNT OR UNRESOLVED LOAN.
009400 77  WS-REJECT-SW                PIC X(01) VALUE "N".
009500     88  PAYMENT-REJECTED              VALUE "Y".
009600
009700*    RUN COUNTERS, DISPLAYED AT 900-TERMINAR.
009800 77  WS-PMT-READ                 PIC 9(07) COMP.
009900 77  WS-PMT-APPLIED              PIC 9(07) COMP.
010000 77  WS-PMT-REJECTED             PIC 9(07) COMP.
010100 77  WS-LOANS-PAID-OFF           PIC 9(07) COMP.
010200
010300*    BALANCE AFTER APPLYING THE PAYMENT, BEFORE THE ZERO-FLOOR
010400*    TEST IN 400-APLICAR-PAGO.  NO REDEFINITION NEEDED HERE - THE
010500*    FIELD IS ONLY EVER USED AS A NUMERIC WORK AREA.
010600 01  WS-BALANCE-WORK.
010700     05  WS-NEW-BALANCE              PIC S9(10)V99.
010800     05  FILLER                      PIC X(01).
010900
011000*    ZERO CONSTANT USED FOR THE FLOOR AND PAID-OFF COMPARISONS -
011100*    KEPT AS A WORKING-STORAGE FIELD RATHER THAN A LITERAL SO
011200*    THE REDEFINITION BELOW CAN SUPPLY AN ALPHANUMERIC VIEW,
011300*    READ BACK IN 400-APLICAR-PAGO'S FLOOR BRANCH BELOW SO THE
011400*    OPERATOR CAN SEE THE EXACT BYTES A FLOORED LOAN WAS
011500*    COMPARED AGAINST.
011600 01  WS-ZERO-TEST.
011700     05  WS-ZERO-AMOUNT              PIC S9(10)V99 VALUE 0.
011800     05  FILLER                      PIC X(01).
011900
012000 01  WS-ZERO-TEST-ED REDEFINES WS-ZERO-TEST.
012100     05  WS-ZERO-AMOUNT-X            PIC X(13).
012200
012300*    LOAN ID LAST REWRITTEN THIS RUN, SHOWN AT CLOSE FOR A QUICK
012400*    EYEBALL CHECK WHEN THE RUN LOG IS BEING READ BY HAND.
012500 01  WS-LAST-PMT.
012600     05  WS-LAST-LOAN-ID             PIC X(36).
012700     05  FILLER                      PIC X(01).
012800
012900 01  WS-LAST-PMT-ED REDEFINES WS-LAST-PMT.
013000     05  WS-LAST-LOAN-ID-X           PIC X(36).
013100
013200*    RUN DATE, STAMPED AT 100-INICIO AND SHOWN AT 900-TERMINAR -
013300*    SAME CONVENTION AS MANCON01/MANEXP01/MANLN03.
013400 01  WS-RUN-DATE.
013500     05  WS-RUN-CCYY                 PIC 9(4).
013600     05  WS-RUN-MM                   PIC 9(2).
013700     05  WS-RUN-DD                   PIC 9(2).
013800     05  FILLER                      PIC X(01).
013900
014000 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
014100                                     PIC 9(8).
014200
014300 PROCEDURE DIVISION.
014400*****************************************************************
014500*  000-MAIN-LINE - OPEN, DRIVE THE READ LOOP VIA GO TO, CLOSE.   *
014600*****************************************************************
014700 000-MAIN-LINE.
014800     PERFORM 100-INICIO THRU 100-EXIT.
014900     GO TO 200-LEER-PAGO.
015000
015100*    OPEN I-O SINCE 700-REESCRIBIR-PRESTAMO BELOW REWRITES
015200*    EVERY LOAN TOUCHED THIS RUN - NO SEPARATE OUTPUT FILE
015300*    EXISTS FOR POSTED PAYMENTS.
015400 100-INICIO.
015500     OPEN I-O LOAN-FILE.
015600     IF FS-LOAN NOT = "00"
015700         DISPLAY "MANLN02 - CANNOT OPEN LOAN-FILE " FS-LOAN
015800         STOP RUN
015900     END-IF.
016000     OPEN INPUT LOAN-PAYMENT-IN.
016100     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-RUN-DATE-N.
016200     GO TO 100-EXIT.
016300 100-EXIT.
016400     EXIT.
016500
016600*    READ LOOP - SELF-LOOPS VIA GO TO UNTIL AT END.
016700 200-LEER-PAGO.
016800     READ LOAN-PAYMENT-IN
016900         AT END
017000             GO TO 900-TERMINAR
017100     END-READ.
017200     ADD 1 TO WS-PMT-READ.
017300     PERFORM 300-PROCESAR-PAGO THRU 300-EXIT.
017400     GO TO 200-LEER-PAGO.
017500
017600*    VALIDATE, THEN APPLY THE PAYMENT AND REWRITE THE MASTER -
017700*    A REJECT SKIPS BOTH AND FALLS TO THE COUNTER.
017800 300-PROCESAR-PAGO.
017900     MOVE "N" TO WS-REJECT-SW.
018000     PERFORM 310-VALIDAR-PAGO THRU 310-EXIT.
018100     IF PAYMENT-REJECTED
018200         GO TO 390-PAGO-RECHAZADO
018300     END-IF.
018400     PERFORM 400-APLICAR-PAGO THRU 400-EXIT.
018500     PERFORM 700-REESCRIBIR-PRESTAMO THRU 700-EXIT.
018600     GO TO 300-EXIT.
018700 390-PAGO-RECHAZADO.
018800     ADD 1 TO WS-PMT-REJECTED.
018900     GO TO 300-EXIT.
019000 300-EXIT.
019100     EXIT.
019200
019300*    AMOUNT MUST BE POSITIVE AND THE LOAN MUST RESOLVE ON THE
019400*    LOAN MASTER.
019500 310-VALIDAR-PAGO.
019600     IF LNP-AMOUNT NOT > 0
019700         DISPLAY "MANLN02 - REJECT, AMOUNT NOT POSITIVE  LOAN="
019800             LNP-LOAN-ID
019900         GO TO 312-MARCAR-RECHAZO
020000     END-IF.
020100     MOVE LNP-LOAN-ID TO LN-ID.
020200     READ LOAN-FILE
020300         INVALID KEY
020400             DISPLAY
020500               "MANLN02 - REJECT, LOAN NOT FOUND  LOAN="
020600                 LNP-LOAN-ID
020700             GO TO 312-MARCAR-RECHAZO
020800     END-READ.
020900     GO TO 310-EXIT.
021000 312-MARCAR-RECHAZO.
021100     MOVE "Y" TO WS-REJECT-SW.
021200     GO TO 310-EXIT.
021300 310-EXIT.
021400     EXIT.
021500
021600*    DECREMENT THE OUTSTANDING BALANCE, FLOOR AT ZERO, FLIP TO
021700*    PAID STATUS WHEN THE FLOOR IS HIT EXACTLY.
021800 400-APLICAR-PAGO.
021900     ADD LNP-AMOUNT TO LN-TOTAL-PAID.
022000     COMPUTE WS-NEW-BALANCE = LN-OUTSTANDING-BAL - LNP-AMOUNT.
022100     IF WS-NEW-BALANCE < WS-ZERO-AMOUNT
022200         MOVE WS-ZERO-AMOUNT TO LN-OUTSTANDING-BAL
022300         DISPLAY "MANLN02 - FLOORED AT " WS-ZERO-AMOUNT-X
022400             " LOAN=" LN-ID
022500     ELSE
022600         MOVE WS-NEW-BALANCE TO LN-OUTSTANDING-BAL
022700     END-IF.
022800     IF LN-OUTSTANDING-BAL = WS-ZERO-AMOUNT
022900         MOVE "PAID" TO LN-STATUS
023000         ADD 1 TO WS-LOANS-PAID-OFF
023100     END-IF.
023200     ADD 1 TO WS-PMT-APPLIED.
023300     GO TO 400-EXIT.
023400 400-EXIT.
023500     EXIT.
023600
023700*    LN-ID STILL POINTS AT THE LOAN JUST UPDATED BY 400-
023800*    APLICAR-PAGO - THE REWRITE KEY IS THE RECORD KEY ITSELF,
023900*    NOT MOVED AGAIN HERE.
024000 700-REESCRIBIR-PRESTAMO.
024100     REWRITE LOAN-RECORD
024200         INVALID KEY
024300             DISPLAY "MANLN02 - REWRITE FAILED  LOAN=" LN-ID
024400     END-REWRITE.
024500     MOVE LN-ID TO WS-LAST-LOAN-ID.
024600     GO TO 700-EXIT.
024700 700-EXIT.
024800     EXIT.
024900
025000*    END OF RUN - CLOSE BOTH FILES, REPORT THE TALLY AND SHOW
025100*    THE LAST LOAN REWRITTEN FOR THE OPERATOR TO SPOT-CHECK
025200*    AGAINST THE INPUT FEED BY HAND.
025300 900-TERMINAR.
025400     CLOSE LOAN-FILE LOAN-PAYMENT-IN.
025500     DISPLAY "MANLN02 - RUN DATE  " WS-RUN-DATE-N.
025600     DISPLAY "MANLN02 - READ      " WS-PMT-READ.
025700     DISPLAY "MANLN02 - APPLIED   " WS-PMT-APPLIED.
025800     DISPLAY "MANLN02 - REJECTED  " WS-PMT-REJECTED.
025900     DISPLAY "MANLN02 - PAID OFF  " WS-LOANS-PAID-OFF.
026000     DISPLAY "MANLN02 - LAST LOAN " WS-LAST-LOAN-ID-X.
026100     STOP RUN.
026200
026300
026400
026500
