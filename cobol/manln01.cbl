000100*****************************************************************
000200*  MANLN01                                                      *
000300*  CHAMA LOAN ORIGINATION                                       *
000400*-----------------------------------------------------------------
000500*  READS A LOAN APPLICATION TRANSACTION, VALIDATES THE BORROWER  *
000600*  AND GROUP, RESOLVES THE APPROVER, COMPUTES THE MONTHLY RATE,  *
000700*  INTEREST AND INITIAL OUTSTANDING BALANCE, AND WRITES A NEW    *
000800*  LOAN-RECORD TO THE LOAN MASTER.                               *
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. MANLN01.
001200 AUTHOR. R.OLALDE.
001300 INSTALLATION. UNIZAR DATA SERVICES - CHAMA SYSTEMS GROUP.
001400 DATE-WRITTEN. 04/02/1988.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700*-----------------------------------------------------------------
001800*  CHANGE LOG
001900*  880402 ROL 0000  INITIAL WRITE-UP, ADAPTED FROM BANK7 TRANSFER
002000*                    VERIFICATION/POSTING LOGIC.
002100*  890117 MSZ 0114  ADDED GROUPADMIN SCAN FOR APPROVER ASSIGNMENT.
002200*  910226 MSZ 0174  ADDED MONTHLY-RATE AND INTEREST COMPUTATION.
002300*  910304 MSZ 0174  CHANGED MONTH-COUNT TO TRUNCATE PARTIAL MONTH.
002400*  981130 TAB Y2K1  EXPANDED START/DUE DATE YEARS TO 4 DIGITS.
002500*  020514 JFR 0311  REJECT LOAN WHEN MONTHS NOT POSITIVE.
002600*  050930 JFR 0335  RECAST MAIN LOOP TO GO-TO/PERFORM-THRU STYLE
002700*                    TO MATCH SHOP STANDARD - NO LOGIC CHANGE.
002800*  050930 JFR 0335  WS-MONTHS CHANGED FROM COMP-3 TO COMP.  THIS
002900*                    SHOP DOES NOT PACK WORKING-STORAGE COUNTERS -
003000*                    PRIOR PROGRAMMER MUST HAVE CARRIED THE HABIT
003100*                    OVER FROM ANOTHER INSTALLATION.
003200*  090310 JFR 0390  END-OF-RUN DISPLAY NOW SHOWS THE LAST RESOLVED
003300*                    APPROVER VIA WS-APPROVER-ID-N - THE FIELD WAS
003400*                    DECLARED BUT NEVER READ BEFORE THIS CHANGE.
003500*  110826 TAB 0402  ADDED TRAILING FILLER TO WS-RATE-CALC,
003600*                    WS-MONTH-CALC, WS-APPROVER-WORK AND
003700*                    WS-LAST-LOAN - EVERY WORKING-STORAGE GROUP
003800*                    GETS A PAD BYTE PER SHOP STANDARD.
003900*  110909 MSZ 0406  600-CALCULAR-INTERES WAS ROUNDING THE /100
004000*                    AND /12 STEPS TOGETHER IN ONE COMPUTE, WHICH
004100*                    ONLY ROUNDS ONCE, AT THE FINAL ASSIGNMENT.
004200*                    SPLIT INTO TWO COMPUTES THROUGH A NEW
004300*                    WS-RATE-STEP1 FIELD SO EACH DIVISION ROUNDS
004400*                    HALF-UP ON ITS OWN, MATCHING THE WAY THE
004500*                    MONTHLY RATE IS DEFINED.
004600*-----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    MEMBER MASTER - OPENED I-O.  ACCESS IS DYNAMIC BECAUSE
005400*    510-BUSCAR-ADMIN-GRUPO BELOW DOES A KEYED START FOLLOWED
005500*    BY A SEQUENTIAL NEXT-RECORD SCAN, NOT A SIMPLE RANDOM READ.
005600     SELECT MEMBER-FILE ASSIGN TO "MEMBFILE"
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS DYNAMIC
005900         RECORD KEY IS MEM-ID
006000         FILE STATUS IS FS-MEMB.
006100
006200*    GROUP MASTER - READ ONLY, KEYED LOOKUP OF APL-GROUP-ID.
006300*    THIS RUN NEVER WRITES THE GROUP MASTER.
006400     SELECT GROUP-FILE ASSIGN TO "GRPFILE"
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE IS RANDOM
006700         RECORD KEY IS GRP-ID
006800         FILE STATUS IS FS-GRP.
006900
007000*    LOAN MASTER - OPENED I-O.  700-ESCRIBIR-PRESTAMO WRITES A
007100*    NEW LOAN-RECORD PER APPLICATION THAT CLEARS ALL THE EDITS.
007200     SELECT LOAN-FILE ASSIGN TO "LOANFILE"
007300         ORGANIZATION IS INDEXED
007400         ACCESS MODE IS RANDOM
007500         RECORD KEY IS LN-ID
007600         FILE STATUS IS FS-LOAN.
007700
007800*    ONE APPLICATION PER LOAN REQUEST - LAYOUT GIVEN IN
007900*    LOAN-APPL-REC BELOW.
008000     SELECT LOAN-APPL-IN ASSIGN TO "LOANAPPL"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-APPL.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600*    MEMBER MASTER LAYOUT - SEE MEMBREC.CPY.  MEM-ROLE AND ITS
008700*    88-LEVELS ARE TESTED IN 520-LEER-SIGUIENTE-SOCIO BELOW.
008800 FD  MEMBER-FILE
008900     LABEL RECORD IS STANDARD
009000     VALUE OF FILE-ID IS "MEMBFILE".
009100 COPY MEMBREC.
009200
009300*    GROUP MASTER LAYOUT - SEE GRPREC.CPY.
009400 FD  GROUP-FILE
009500     LABEL RECORD IS STANDARD
009600     VALUE OF FILE-ID IS "GRPFILE".
009700 COPY GRPREC.
009800
009900*    LOAN MASTER LAYOUT - SEE LOANREC.CPY.
010000 FD  LOAN-FILE
010100     LABEL RECORD IS STANDARD
010200     VALUE OF FILE-ID IS "LOANFILE".
010300 COPY LOANREC.
010400
010500*    ONE LOAN APPLICATION TRANSACTION PER RECORD - LAID OUT
010600*    LOOSE BECAUSE THIS IS A LINE SEQUENTIAL INPUT FEED, NOT AN
010700*    INDEXED MASTER.
010800 FD  LOAN-APPL-IN
010900     LABEL RECORD IS STANDARD
011000     VALUE OF FILE-ID IS "LOANAPPL".
011100 01  LOAN-APPL-REC.
011200*        CARRIED THROUGH UNCHANGED TO LN-ID AT 700-ESCRIBIR-
011300*        PRESTAMO, NOT REGENERATED.
011400     05  APL-ID                      PIC X(36).
011500*        BORROWER - RESOLVED AGAINST MEM-ID AT 310-VALIDAR-
011600*        SOLICITUD.
011700     05  APL-MEMBER-ID                PIC X(36).
011800*        RESOLVED AGAINST GRP-ID AT 310-VALIDAR-SOLICITUD, THEN
011900*        AGAIN AS THE ALTERNATE-KEY SCAN BASIS AT 520-LEER-
012000*        SIGUIENTE-SOCIO.
012100     05  APL-GROUP-ID                 PIC X(36).
012200*        PRINCIPAL - CARRIED STRAIGHT TO LN-OUTSTANDING-BAL'S
012300*        BASE BEFORE INTEREST IS ADDED AT 600-CALCULAR-INTERES.
012400     05  APL-AMOUNT                   PIC S9(10)V99.
012500*        ANNUAL PERCENTAGE RATE AS SUPPLIED BY THE TRANSACTION -
012600*        600-CALCULAR-INTERES DIVIDES THIS DOWN TO A MONTHLY
012700*        RATE BELOW.
012800     05  APL-INTEREST-RATE            PIC S9(3)V9(4).
012900     05  APL-START-DATE               PIC 9(8).
013000     05  APL-DUE-DATE                 PIC 9(8).
013100*        "PENDING" WITH NO APL-APPROVED-BY TRIGGERS THE
013200*        GROUPADMIN AUTO-ASSIGN AT 500-RESOLVER-APROBADOR.
013300     05  APL-STATUS                   PIC X(10).
013400     05  APL-APPROVED-BY              PIC X(36).
013500     05  APL-REASON                   PIC X(255).
013600     05  FILLER                       PIC X(10).
013700
013800 WORKING-STORAGE SECTION.
013900*    FILE STATUS BYTES - 77-LEVEL, ONE PER FILE, SHOP STANDARD.
014000 77  FS-MEMB                          PIC X(02).
014100 77  FS-GRP                           PIC X(02).
014200 77  FS-LOAN                          PIC X(02).
014300 77  FS-APPL                          PIC X(02).
014400
014500*    END-OF-FILE SWITCH FOR LOAN-APPL-IN.
014600 77  WS-EOF-APPL                 PIC X(01) VALUE "N".
014700     88  EOF-APPL                    VALUE "Y".
014800*    SET BY ANY EDIT FAILURE IN 310/500/600; TESTED IN
014900*    300-PROCESAR-SOLICITUD TO SKIP THE WRITE AND COUNT THE
015000*    REJECT INSTEAD.
015100 77  WS-REJECT-SW                PIC X(01) VALUE "N".
015200     88  LOAN-REJECTED                VALUE "Y".
015300*    SET BY 520-LEER-SIGUIENTE-SOCIO WHEN THE GROUPADMIN SCAN
015400*    LOCATES A MATCHING ROLE IN THE BORROWER'S GROUP.
015500 77  WS-ADMIN-FOUND-SW           PIC X(01) VALUE "N".
015600     88  ADMIN-FOUND                  VALUE "Y".
015700
015800*    RUN COUNTERS, DISPLAYED AT 900-TERMINAR.
015900 77  WS-APPL-READ                PIC 9(07) COMP.
016000 77  WS-LOAN-WRITTEN             PIC 9(07) COMP.
016100 77  WS-LOAN-REJECTED            PIC 9(07) COMP.
016200*    SUBSCRIPT FOR THE GROUPADMIN SEQUENTIAL SCAN - NOT ACTUALLY
016300*    USED AS A TABLE INDEX, KEPT AS A DIAGNOSTIC PASS COUNTER.
016400 77  WS-MEMBER-SCAN-IDX          PIC 9(05) COMP.
016500
016600*    INTEREST CALCULATION WORK AREA.  APL-INTEREST-RATE ARRIVES
016700*    AS AN ANNUAL PERCENTAGE; 600-CALCULAR-INTERES DIVIDES IT
016800*    DOWN TO A MONTHLY RATE AND APPLIES IT FLAT (NOT COMPOUNDED)
016900*    ACROSS THE FULL TERM - SEE 600-CALCULAR-INTERES BELOW.
017000 01  WS-RATE-CALC.
017100*        INTERMEDIATE STEP - APL-INTEREST-RATE DIVIDED BY 100,
017200*        ROUNDED HALF-UP HERE BEFORE THE /12 STEP BELOW IS EVER
017300*        TAKEN.  KEPT AS ITS OWN FIELD, NOT FOLDED INTO ONE
017400*        COMPUTE, SO EACH DIVISION STEP ROUNDS ON ITS OWN.
017500     05  WS-RATE-STEP1               PIC S9(3)V9(6).
017600*        WS-RATE-STEP1 DIVIDED BY 12, ROUNDED HALF-UP AGAIN - SEE
017700*        600-CALCULAR-INTERES BELOW FOR THE EXACT COMPUTE.
017800     05  WS-MONTHLY-RATE             PIC S9(3)V9(6).
017900*        FULL MONTHS BETWEEN START AND DUE DATE.  THIS IS A
018000*        PLAIN COUNTER, NOT PACKED - COMP, NOT COMP-3.
018100     05  WS-MONTHS                   PIC S9(05) COMP.
018200*        FLAT (NOT COMPOUNDED) INTEREST FOR THE FULL TERM.
018300     05  WS-INTEREST-AMT             PIC S9(10)V99.
018400*        PRINCIPAL PLUS WS-INTEREST-AMT - MOVED TO
018500*        LN-OUTSTANDING-BAL AT 700-ESCRIBIR-PRESTAMO.
018600     05  WS-OUTSTANDING-AMT          PIC S9(10)V99.
018700     05  FILLER                      PIC X(01).
018800
018900*    START/DUE DATE BROKEN INTO YEAR/MONTH/DAY FOR THE MONTH-
019000*    COUNT ARITHMETIC IN 610-CALCULAR-MESES.
019100 01  WS-MONTH-CALC.
019200*        START DATE, BROKEN OUT FOR THE MONTH-COUNT ARITHMETIC.
019300     05  WS-START-YEAR               PIC 9(4).
019400     05  WS-START-MONTH              PIC 9(2).
019500     05  WS-START-DAY                PIC 9(2).
019600*        DUE DATE, SAME TREATMENT.
019700     05  WS-DUE-YEAR                 PIC 9(4).
019800     05  WS-DUE-MONTH                PIC 9(2).
019900     05  WS-DUE-DAY                  PIC 9(2).
020000     05  FILLER                      PIC X(01).
020100
020200*    STRAIGHT 8-DIGIT VIEW OF THE SAME TWO DATES, USED TO MOVE
020300*    THE TRANSACTION'S CCYYMMDD FIELDS IN WITH ONE STATEMENT
020400*    EACH INSTEAD OF THREE.
020500 01  WS-MONTH-CALC-ED REDEFINES WS-MONTH-CALC.
020600     05  WS-START-DATE-N             PIC 9(8).
020700     05  WS-DUE-DATE-N               PIC 9(8).
020800
020900*    RESOLVED APPROVER ID, SET BY 520-LEER-SIGUIENTE-SOCIO AND
021000*    CONSUMED BY 500-RESOLVER-APROBADOR.
021100 01  WS-APPROVER-WORK.
021200     05  WS-APPROVER-ID              PIC X(36).
021300     05  FILLER                      PIC X(01).
021400
021500*    ALPHANUMERIC REDEFINITION, READ BACK AT 900-TERMINAR SO THE
021600*    OPERATOR CAN SEE WHICH APPROVER WAS RESOLVED LAST, WHETHER
021700*    OR NOT THE LAST APPLICATION WAS THE ONE THAT REJECTED.
021800 01  WS-APPROVER-WORK-ED REDEFINES WS-APPROVER-WORK.
021900     05  WS-APPROVER-ID-N            PIC X(36).
022000
022100*    LAST LOAN PROCESSED THIS RUN, FOR THE CLOSING DISPLAY ONLY.
022200 01  WS-LAST-LOAN.
022300     05  WS-LAST-LOAN-ID             PIC X(36).
022400     05  FILLER                      PIC X(01).
022500
022600 01  WS-LAST-LOAN-ED REDEFINES WS-LAST-LOAN.
022700     05  WS-LAST-LOAN-ID-X           PIC X(36).
022800
022900 PROCEDURE DIVISION.
023000*****************************************************************
023100*  000-MAIN-LINE - OPEN, DRIVE THE READ LOOP VIA GO TO, CLOSE.   *
023200*****************************************************************
023300 000-MAIN-LINE.
023400*    KICK OFF WITH THE OPENS, THEN FALL INTO THE READ LOOP -
023500*    THE LOOP ITSELF NEVER RETURNS HERE, IT EXITS STRAIGHT TO
023600*    900-TERMINAR ON END OF FILE.
023700     PERFORM 100-INICIO THRU 100-EXIT.
023800     GO TO 200-LEER-SOLICITUD.
023900
024000*    OPEN ALL FOUR FILES BEFORE THE READ LOOP - LOAN-FILE IS
024100*    TOLERATED AT STATUS 05 SO A FIRST-EVER RUN CAN CREATE IT.
024200 100-INICIO.
024300     OPEN I-O MEMBER-FILE.
024400     IF FS-MEMB NOT = "00"
024500         DISPLAY "MANLN01 - CANNOT OPEN MEMBER-FILE " FS-MEMB
024600         STOP RUN
024700     END-IF.
024800     OPEN INPUT GROUP-FILE.
024900     IF FS-GRP NOT = "00"
025000         DISPLAY "MANLN01 - CANNOT OPEN GROUP-FILE " FS-GRP
025100         STOP RUN
025200     END-IF.
025300     OPEN I-O LOAN-FILE.
025400     IF FS-LOAN NOT = "00" AND FS-LOAN NOT = "05"
025500         DISPLAY "MANLN01 - CANNOT OPEN LOAN-FILE " FS-LOAN
025600         STOP RUN
025700     END-IF.
025800     OPEN INPUT LOAN-APPL-IN.
025900     GO TO 100-EXIT.
026000 100-EXIT.
026100     EXIT.
026200
026300*    READ LOOP - SELF-LOOPS VIA GO TO UNTIL AT END.
026400 200-LEER-SOLICITUD.
026500     READ LOAN-APPL-IN
026600         AT END
026700             GO TO 900-TERMINAR
026800     END-READ.
026900     ADD 1 TO WS-APPL-READ.
027000     PERFORM 300-PROCESAR-SOLICITUD THRU 300-EXIT.
027100     GO TO 200-LEER-SOLICITUD.
027200
027300*    VALIDATE, RESOLVE APPROVER, PRICE THE LOAN, WRITE IT - ANY
027400*    STAGE REJECTING SKIPS THE REST AND FALLS TO THE COUNTER.
027500 300-PROCESAR-SOLICITUD.
027600     MOVE "N" TO WS-REJECT-SW.
027700     PERFORM 310-VALIDAR-SOLICITUD THRU 310-EXIT.
027800     IF LOAN-REJECTED
027900         GO TO 390-SOLICITUD-RECHAZADA
028000     END-IF.
028100     PERFORM 500-RESOLVER-APROBADOR THRU 500-EXIT.
028200     IF LOAN-REJECTED
028300         GO TO 390-SOLICITUD-RECHAZADA
028400     END-IF.
028500     PERFORM 600-CALCULAR-INTERES THRU 600-EXIT.
028600     IF LOAN-REJECTED
028700         GO TO 390-SOLICITUD-RECHAZADA
028800     END-IF.
028900     PERFORM 700-ESCRIBIR-PRESTAMO THRU 700-EXIT.
029000     GO TO 300-EXIT.
029100*    LANDING FOR ANY STAGE THAT SET WS-REJECT-SW - BUMP THE
029200*    COUNTER AND FALL THROUGH WITHOUT WRITING A LOAN RECORD.
029300 390-SOLICITUD-RECHAZADA.
029400     ADD 1 TO WS-LOAN-REJECTED.
029500     GO TO 300-EXIT.
029600 300-EXIT.
029700     EXIT.
029800
029900*    BORROWER AND GROUP MUST BOTH RESOLVE TO ON-FILE KEYS.
030000*    BORROWER MUST RESOLVE ON THE MEMBER MASTER AND MUST NAME
030100*    AN ON-FILE GROUP - A GROUP-LESS LOAN HAS NO GROUPADMIN TO
030200*    FALL BACK ON AT 500-RESOLVER-APROBADOR BELOW.
030300 310-VALIDAR-SOLICITUD.
030400     IF APL-MEMBER-ID = SPACES
030500         DISPLAY "MANLN01 - REJECT, NO MEMBER ID  APL=" APL-ID
030600         GO TO 312-MARCAR-RECHAZO
030700     END-IF.
030800     MOVE APL-MEMBER-ID TO MEM-ID.
030900     READ MEMBER-FILE
031000         INVALID KEY
031100             DISPLAY
031200               "MANLN01 - REJECT, MEMBER NOT FOUND  APL="
031300                 APL-ID
031400             GO TO 312-MARCAR-RECHAZO
031500     END-READ.
031600     IF APL-GROUP-ID = SPACES
031700         DISPLAY "MANLN01 - REJECT, NO GROUP ID  APL=" APL-ID
031800         GO TO 312-MARCAR-RECHAZO
031900     END-IF.
032000     MOVE APL-GROUP-ID TO GRP-ID.
032100     READ GROUP-FILE
032200         INVALID KEY
032300             DISPLAY
032400               "MANLN01 - REJECT, GROUP NOT FOUND  APL="
032500                 APL-ID
032600             GO TO 312-MARCAR-RECHAZO
032700     END-READ.
032800     GO TO 310-EXIT.
032900*    COMMON REJECT LANDING FOR THIS PARAGRAPH'S THREE EDIT
033000*    PATHS ABOVE.
033100 312-MARCAR-RECHAZO.
033200     MOVE "Y" TO WS-REJECT-SW.
033300     GO TO 310-EXIT.
033400 310-EXIT.
033500     EXIT.
033600
033700*    A PENDING, UNASSIGNED LOAN GETS ITS APPROVER ASSIGNED FROM
033800*    THE BORROWER'S GROUP; ANY OTHER STATUS MUST ALREADY NAME A
033900*    RESOLVABLE MEMBER IN APL-APPROVED-BY.
034000 500-RESOLVER-APROBADOR.
034100     MOVE "N" TO WS-ADMIN-FOUND-SW.
034200     IF APL-STATUS = "PENDING" AND APL-APPROVED-BY = SPACES
034300         GO TO 502-ASIGNAR-APROBADOR
034400     END-IF.
034500     IF APL-APPROVED-BY = SPACES
034600         DISPLAY
034700           "MANLN01 - REJECT, NO APPROVER SUPPLIED  APL="
034800             APL-ID
034900         GO TO 312-MARCAR-RECHAZO-500
035000     END-IF.
035100     MOVE APL-APPROVED-BY TO MEM-ID.
035200     READ MEMBER-FILE
035300         INVALID KEY
035400             DISPLAY
035500               "MANLN01 - REJECT, APPROVER UNRESOLVABLE  APL="
035600                 APL-ID
035700             GO TO 312-MARCAR-RECHAZO-500
035800     END-READ.
035900     GO TO 500-EXIT.
036000*    AUTO-ASSIGN PATH - THE GROUPADMIN SCAN BELOW SUPPLIES THE
036100*    APPROVER WHEN THE APPLICATION ITSELF DID NOT NAME ONE.
036200 502-ASIGNAR-APROBADOR.
036300     PERFORM 510-BUSCAR-ADMIN-GRUPO THRU 510-EXIT.
036400     IF NOT ADMIN-FOUND
036500         DISPLAY
036600           "MANLN01 - REJECT, NO GROUPADMIN IN GROUP  APL="
036700             APL-ID
036800         GO TO 312-MARCAR-RECHAZO-500
036900     END-IF.
037000     MOVE WS-APPROVER-ID TO APL-APPROVED-BY.
037100     GO TO 500-EXIT.
037200*    COMMON REJECT LANDING FOR THIS PARAGRAPH'S THREE REJECT
037300*    PATHS ABOVE.
037400 312-MARCAR-RECHAZO-500.
037500     MOVE "Y" TO WS-REJECT-SW.
037600     GO TO 500-EXIT.
037700 500-EXIT.
037800     EXIT.
037900
038000*    SEQUENTIAL SCAN OF THE MEMBER MASTER FOR THE FIRST ON-FILE
038100*    GROUPADMIN BELONGING TO THE BORROWER'S GROUP.  THE MEMBER
038200*    FILE HAS NO GROUP-ID ALTERNATE KEY IN THIS SHOP SO A FULL
038300*    SCAN IS THE ONLY OPTION - ACCEPTABLE GIVEN RUN VOLUMES.
038400 510-BUSCAR-ADMIN-GRUPO.
038500     MOVE 1 TO WS-MEMBER-SCAN-IDX.
038600     MOVE SPACES TO MEM-ID.
038700     START MEMBER-FILE KEY IS NOT LESS THAN MEM-ID
038800         INVALID KEY
038900             MOVE "N" TO WS-ADMIN-FOUND-SW
039000     END-START.
039100     IF FS-MEMB NOT = "00"
039200         GO TO 510-EXIT
039300     END-IF.
039400     PERFORM 520-LEER-SIGUIENTE-SOCIO THRU 520-EXIT
039500         UNTIL ADMIN-FOUND OR FS-MEMB NOT = "00".
039600     GO TO 510-EXIT.
039700 510-EXIT.
039800     EXIT.
039900
040000*    ONE STEP OF THE SCAN - ADVANCE, TEST GROUP-ID AND ROLE,
040100*    STOP AS SOON AS A MATCH IS FOUND (SEE THE PERFORM UNTIL
040200*    CLAUSE AT 510 ABOVE).
040300 520-LEER-SIGUIENTE-SOCIO.
040400     ADD 1 TO WS-MEMBER-SCAN-IDX.
040500     READ MEMBER-FILE NEXT RECORD
040600         AT END
040700             MOVE "10" TO FS-MEMB
040800             GO TO 520-EXIT
040900     END-READ.
041000     IF MEM-GROUP-ID = APL-GROUP-ID AND MEM-ROLE-GROUPADMIN
041100         MOVE MEM-ID TO WS-APPROVER-ID
041200         MOVE "Y" TO WS-ADMIN-FOUND-SW
041300     END-IF.
041400     GO TO 520-EXIT.
041500 520-EXIT.
041600     EXIT.
041700
041800*    MONTHLY RATE, FLAT INTEREST AND OUTSTANDING BALANCE.  A
041900*    DUE DATE NOT LATER THAN THE START DATE IS A REJECT, NOT A
042000*    ZERO-INTEREST LOAN.
042100 600-CALCULAR-INTERES.
042200     PERFORM 610-CALCULAR-MESES THRU 610-EXIT.
042300     IF WS-MONTHS NOT > 0
042400         DISPLAY "MANLN01 - REJECT, DUE DATE TOO EARLY  APL="
042500             APL-ID
042600         GO TO 312-MARCAR-RECHAZO-600
042700     END-IF.
042800*        STEP ONE - ROUND THE /100 RESULT BEFORE DIVIDING BY 12,
042900*        NOT AFTER - A SINGLE COMPUTE WOULD ROUND ONLY ONCE, AT
043000*        THE FINAL ASSIGNMENT, AND GIVE A DIFFERENT ANSWER FOR
043100*        RATES THAT DO NOT DIVIDE EVENLY BY 100.
043200     COMPUTE WS-RATE-STEP1 ROUNDED =
043300         APL-INTEREST-RATE / 100.
043400*        STEP TWO - ROUND THE /12 RESULT SEPARATELY.
043500     COMPUTE WS-MONTHLY-RATE ROUNDED =
043600         WS-RATE-STEP1 / 12.
043700     COMPUTE WS-INTEREST-AMT ROUNDED =
043800         APL-AMOUNT * WS-MONTHLY-RATE * WS-MONTHS.
043900     COMPUTE WS-OUTSTANDING-AMT ROUNDED =
044000         APL-AMOUNT + WS-INTEREST-AMT.
044100     GO TO 600-EXIT.
044200*    COMMON REJECT LANDING - ONLY ONE PATH INTO IT HERE, BUT
044300*    KEPT FOR THE SAME SHAPE AS EVERY OTHER STAGE IN THIS RUN.
044400 312-MARCAR-RECHAZO-600.
044500     MOVE "Y" TO WS-REJECT-SW.
044600     GO TO 600-EXIT.
044700 600-EXIT.
044800     EXIT.
044900
045000*    FULL MONTHS BETWEEN START AND DUE DATE, TRUNCATED - A
045100*    PARTIAL MONTH AT THE TAIL END DOES NOT ROUND UP.
045200 610-CALCULAR-MESES.
045300     MOVE APL-START-DATE TO WS-START-DATE-N.
045400     MOVE APL-DUE-DATE   TO WS-DUE-DATE-N.
045500     COMPUTE WS-MONTHS =
045600         ((WS-DUE-YEAR - WS-START-YEAR) * 12)
045700         + (WS-DUE-MONTH - WS-START-MONTH).
045800     IF WS-DUE-DAY < WS-START-DAY
045900         SUBTRACT 1 FROM WS-MONTHS
046000     END-IF.
046100     GO TO 610-EXIT.
046200 610-EXIT.
046300     EXIT.
046400
046500*    BUILD AND WRITE THE NEW LOAN MASTER RECORD FROM THE PRICED
046600*    APPLICATION.  LN-TOTAL-PAID STARTS AT ZERO, LN-OUTSTANDING-
046700*    BAL STARTS AT PRINCIPAL PLUS THE FLAT INTEREST COMPUTED
046800*    ABOVE.  THE REWRITE FALLBACK COVERS A RERUN OF THE SAME
046900*    APPLICATION FEED AFTER A PRIOR ABEND.
047000 700-ESCRIBIR-PRESTAMO.
047100     MOVE APL-ID              TO LN-ID.
047200     MOVE APL-MEMBER-ID       TO LN-MEMBER-ID.
047300     MOVE APL-GROUP-ID        TO LN-GROUP-ID.
047400     MOVE APL-AMOUNT          TO LN-AMOUNT.
047500     MOVE APL-INTEREST-RATE   TO LN-INTEREST-RATE.
047600     MOVE WS-INTEREST-AMT     TO LN-CALC-INTEREST.
047700     MOVE APL-START-DATE      TO LN-START-DATE-N.
047800     MOVE APL-DUE-DATE        TO LN-DUE-DATE-N.
047900     MOVE APL-STATUS          TO LN-STATUS.
048000     MOVE WS-OUTSTANDING-AMT  TO LN-OUTSTANDING-BAL.
048100     MOVE 0                   TO LN-TOTAL-PAID.
048200     MOVE APL-APPROVED-BY     TO LN-APPROVED-BY.
048300     MOVE APL-REASON          TO LN-REASON.
048400     WRITE LOAN-RECORD
048500         INVALID KEY
048600             REWRITE LOAN-RECORD
048700     END-WRITE.
048800     ADD 1 TO WS-LOAN-WRITTEN.
048900     MOVE LN-ID TO WS-LAST-LOAN-ID.
049000     GO TO 700-EXIT.
049100 700-EXIT.
049200     EXIT.
049300
049400*    END OF RUN - CLOSE FILES, REPORT THE TALLY AND SHOW THE
049500*    LAST LOAN WRITTEN AND THE LAST APPROVER RESOLVED, FOR THE
049600*    OPERATOR TO SPOT-CHECK AGAINST THE INPUT FEED BY HAND.
049700 900-TERMINAR.
049800     CLOSE MEMBER-FILE GROUP-FILE LOAN-FILE LOAN-APPL-IN.
049900     DISPLAY "MANLN01 - READ     " WS-APPL-READ.
050000     DISPLAY "MANLN01 - WRITTEN  " WS-LOAN-WRITTEN.
050100     DISPLAY "MANLN01 - REJECTED " WS-LOAN-REJECTED.
050200     DISPLAY "MANLN01 - LAST LOAN" WS-LAST-LOAN-ID-X.
050300     DISPLAY "MANLN01 - LAST APPROVER" WS-APPROVER-ID-N.
050400     STOP RUN.
050500
050600
050700
050800
050900
051000
