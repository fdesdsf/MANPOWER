000100*****************************************************************
000200*  MANGRP01                                                     *
000300*  CHAMA GROUP LIFECYCLE - CREATE / TERMINATE                   *
000400*-----------------------------------------------------------------
000500*  A SINGLE TRANSACTION FILE CARRIES BOTH GROUP LIFECYCLE        *
000600*  EVENTS, FLAGGED BY GRT-TXN-CD.  CREATE VALIDATES THE CREATING *
000700*  MEMBER HOLDS GROUPADMIN OR SUPERADMIN BEFORE THE GROUP MASTER *
000800*  IS WRITTEN; TERMINATE FLIPS GRP-STATUS ON AN EXISTING GROUP.  *
000900*  CONTROL PASSES BY GO TO BETWEEN THE NUMBERED PARAGRAPHS BELOW *
001000*  - SEE 300-PROCESAR-TRANSACCION FOR THE DISPATCH.              *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300*    PROGRAM-ID NAMES THE LOAD MODULE AS CATALOGUED IN THE BATCH
001400*    SCHEDULER - MUST MATCH THE JCL PGM= CARD EXACTLY.
001500 PROGRAM-ID. MANGRP01.
001600 AUTHOR. J.FRAGO.
001700 INSTALLATION. UNIZAR DATA SERVICES - CHAMA SYSTEMS GROUP.
001800 DATE-WRITTEN. 08/02/1988.
001900*    LEFT BLANK ON PURPOSE - THE SHOP'S COMPILE PROC STAMPS THIS
002000*    AT JOB-SUBMIT TIME, NOT IN THE SOURCE.
002100 DATE-COMPILED.
002200 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002300*-----------------------------------------------------------------
002400*  CHANGE LOG
002500*  880802 JFR 0000  INITIAL WRITE-UP, ADAPTED FROM BANK8 PIN
002600*                    CHANGE LOGIC - CARD/PIN FIELDS REPLACED BY
002700*                    GROUP MASTER FIELDS.
002800*  881219 JFR 0076  ADDED GRT-TXN-CD TO CARRY BOTH CREATE AND
002900*                    TERMINATE EVENTS THROUGH ONE TXN FILE.
003000*  900417 ROL 0151  REJECT CREATE WHEN CREATOR ROLE IS MEMBER.
003100*  931009 TAB 0203  ADDED GRP-COUNTERS ZEROISE ON CREATE.
003200*  990108 JFR 0261  Y2K - GRP-CREATION-DATE CARRIES FULL CCYY.
003300*  081114 ROL 0372  REWORKED DISPATCH AND REJECT PATHS TO GO TO,
003400*                    MATCHING THE REST OF THE SHOP'S BATCH STYLE.
003500*  090310 JFR 0390  DROPPED THE GRP-COUNTERS ZEROISE - THE FIELDS
003600*                    WERE REMOVED FROM GRPREC.CPY (SEE ITS OWN
003700*                    LOG).  GROUP-RECORD NO LONGER CARRIES A
003800*                    PERSISTED HEAD COUNT OR CONTRIBUTION COUNT.
003900*  110826 TAB 0402  ADDED TRAILING FILLER TO WS-DATE-WORK AND
004000*                    WS-TXN-HOLD - EVERY WORKING-STORAGE GROUP
004100*                    GETS A PAD BYTE PER SHOP STANDARD.
004200*  110909 MSZ 0406  ADDED EXPLICIT END-IF TO EVERY IF IN THIS
004300*                    PROGRAM - WAS RELYING ON THE PERIOD TO CLOSE
004400*                    SCOPE, WHICH IS NOT HOW THE REST OF THE SHOP
004500*                    WRITES AN IF.  NO LOGIC CHANGE.
004600*-----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900*    C01 NAMES THE CARRIAGE-CONTROL CHANNEL FOR A NEW PAGE ON ANY
005000*    PRINTED OUTPUT - NOT USED BY THIS PROGRAM'S DISPLAY LINES,
005100*    CARRIED FORWARD FROM THE SHOP'S STANDARD SPECIAL-NAMES BLOCK.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*        MEMBER MASTER - CONSULTED TO CHECK THE CREATOR'S ROLE.
005700*        RANDOM ACCESS ONLY - THIS PROGRAM NEVER SCANS IT.
005800     SELECT MEMBER-FILE ASSIGN TO "MEMBFILE"
005900         ORGANIZATION IS INDEXED
006000         ACCESS MODE IS RANDOM
006100         RECORD KEY IS MEM-ID
006200         FILE STATUS IS FS-MEMB.
006300*        GROUP MASTER - WRITTEN ON CREATE, REWRITTEN ON TERMINATE.
006400*        I-O BECAUSE BOTH VERBS AGAINST THE SAME FILE ARE NEEDED
006500*        IN THE SAME RUN; CONTRIBUTION/MEMBER COUNT MAINTENANCE
006600*        WAS DROPPED HERE IN 090310, BUT I-O STAYS FOR WRITE AND
006700*        REWRITE.
006800     SELECT GROUP-FILE ASSIGN TO "GROUPFIL"
006900         ORGANIZATION IS INDEXED
007000         ACCESS MODE IS RANDOM
007100         RECORD KEY IS GRP-ID
007200         FILE STATUS IS FS-GRP.
007300*        ONE RECORD PER CREATE OR TERMINATE REQUEST, IN ARRIVAL
007400*        ORDER - NO SORT NEEDED, THIS IS NOT A BREAK REPORT RUN.
007500     SELECT GROUP-TXN-IN ASSIGN TO "GROUPTXN"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-TXN.
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*        MEMBER MASTER LAYOUT - SEE MEMBREC.CPY FOR MEM-ROLE AND
008200*        ITS 88-LEVELS, TESTED BELOW IN 400-VALIDAR-CREADOR.
008300 FD  MEMBER-FILE
008400     LABEL RECORD IS STANDARD
008500     VALUE OF FILE-ID IS "MEMBFILE".
008600 COPY MEMBREC.
008700*
008800*        GROUP MASTER LAYOUT - SEE GRPREC.CPY.  ITS RUNNING
008900*        COUNTERS WERE DROPPED IN THE 090310 CHANGE THERE; THIS
009000*        PROGRAM ONLY EVER TOUCHES GRP-ID/GRP-NAME/GRP-CREATED-BY/
009100*        GRP-STATUS/GRP-CREATION-DATE-G.
009200 FD  GROUP-FILE
009300     LABEL RECORD IS STANDARD
009400     VALUE OF FILE-ID IS "GROUPFIL".
009500 COPY GRPREC.
009600*
009700*        GROUP LIFECYCLE TRANSACTION - ONE PER CREATE OR TERMINATE
009800*        REQUEST.  LAID OUT LOOSE (NOT EDITED) BECAUSE IT IS AN
009900*        INPUT FEED, NOT A PRINT LINE.
010000 FD  GROUP-TXN-IN
010100     LABEL RECORD IS STANDARD
010200     VALUE OF FILE-ID IS "GROUPTXN".
010300 01  GROUP-TXN-REC.
010400*        CREATE OR TERMINATE - SEE THE 88-LEVELS BELOW.  ANY
010500*        OTHER VALUE FALLS THROUGH 300-PROCESAR-TRANSACCION'S
010600*        DISPATCH TO THE UNKNOWN-CODE REJECT DISPLAY.
010700     05  GRT-TXN-CD                  PIC X(09).
010800         88  GRT-IS-CREATE               VALUE "CREATE".
010900         88  GRT-IS-TERMINATE            VALUE "TERMINATE".
011000     05  GRT-GROUP-ID                PIC X(36).
011100     05  GRT-GROUP-NAME              PIC X(100).
011200*        CREATOR'S MEMBER ID - ONLY MEANINGFUL ON A CREATE
011300*        TRANSACTION; IGNORED (BUT STILL PRESENT, LOOSE LAYOUT)
011400*        ON A TERMINATE RECORD.
011500     05  GRT-CREATED-BY              PIC X(36).
011600     05  FILLER                      PIC X(09).
011700*
011800 WORKING-STORAGE SECTION.
011900*        FILE STATUS BYTES - STANDALONE, 77-LEVEL PER SHOP HABIT.
012000*        TWO-DIGIT VSAM/FILE STATUS CODES, "00" MEANS SUCCESS.
012100 77  FS-MEMB                          PIC X(02).
012200 77  FS-GRP                           PIC X(02).
012300 77  FS-TXN                           PIC X(02).
012400*        END-OF-FILE AND PER-TRANSACTION REJECT FLAGS.
012500*        EACH IS RESET AT THE TOP OF ITS OWN PARAGRAPH, NEVER
012600*        LEFT CARRIED OVER FROM THE PRIOR TRANSACTION.
012700 77  WS-EOF-TXN                       PIC X(01) VALUE "N".
012800     88  EOF-TXN                          VALUE "Y".
012900*        SET "Y" ON ANY EDIT FAILURE IN THE CREATE OR TERMINATE
013000*        PATH; TESTED ONLY BY 600-TERMINAR-GRUPO'S OWN FALL-
013100*        THROUGH SINCE THE CREATE PATH BRANCHES BY GO TO INSTEAD.
013200 77  WS-REJECT-SW                     PIC X(01) VALUE "N".
013300     88  TXN-REJECTED                     VALUE "Y".
013400*        RUN COUNTERS, DISPLAYED AT 900-TERMINAR.  KEPT AS
013500*        SEPARATE 77-LEVEL ITEMS RATHER THAN A GROUP SO EACH
013600*        CAN BE ADDED TO WITHOUT QUALIFYING ITS NAME.
013700 77  WS-TXN-READ                      PIC 9(07) COMP.
013800 77  WS-GRP-CREATED                   PIC 9(07) COMP.
013900 77  WS-GRP-TERMINATED                PIC 9(07) COMP.
014000 77  WS-GRP-REJECTED                   PIC 9(07) COMP.
014100*
014200*        TODAY'S DATE, BROKEN OUT FOR STORING INTO
014300*        GRP-CREATION-DATE-G ON A NEW GROUP.
014400 01  WS-DATE-WORK.
014500     05  WS-TODAY-CCYY               PIC 9(4).
014600     05  WS-TODAY-MM                 PIC 9(2).
014700     05  WS-TODAY-DD                 PIC 9(2).
014800     05  FILLER                      PIC X(01).
014900*        NUMERIC VIEW OF THE SAME DATE, USED ONLY IN THE
015000*        FUNCTION CURRENT-DATE MOVE AT 100-INICIO.
015100 01  WS-DATE-WORK-N REDEFINES WS-DATE-WORK
015200                                     PIC 9(8).
015300*        ALPHA VIEW OF THE SAME DATE, USED ONLY FOR THE
015400*        END-OF-RUN DISPLAY LINE AT 900-TERMINAR.
015500 01  WS-DATE-WORK-A REDEFINES WS-DATE-WORK
015600                                     PIC X(8).
015700*        LAST TRANSACTION SEEN - HELD FOR THE END-OF-RUN DISPLAY,
015800*        SO AN ABEND MID-RUN STILL SHOWS WHAT WAS IN FLIGHT.
015900 01  WS-TXN-HOLD.
016000     05  WS-TXN-HOLD-CD              PIC X(09).
016100     05  WS-TXN-HOLD-ID              PIC X(36).
016200     05  FILLER                      PIC X(01).
016300*        SINGLE-FIELD ALPHA VIEW OF THE WHOLE HOLD AREA, USED BY
016400*        900-TERMINAR SO THE CLOSING DISPLAY NEEDS ONE MOVE-LESS
016500*        REFERENCE INSTEAD OF TWO.
016600 01  WS-TXN-HOLD-ED REDEFINES WS-TXN-HOLD
016700                                     PIC X(45).
016800*
016900 PROCEDURE DIVISION.
017000*        MAIN LINE - OPEN, THEN DROP INTO THE READ LOOP AT
017100*        200-LEER-TRANSACCION.  THE PROGRAM NEVER RETURNS HERE.
017200 000-MAIN-LINE.
017300*        INITIALISE, THEN FALL INTO THE READ LOOP.  THE LOOP
017400*        ITSELF EXITS BY GO TO ON AT END, NOT BY UNTIL - THIS IS
017500*        THE SAME SHAPE BANK9 USES FOR ITS MOVEMENT SCAN.
017600     PERFORM 100-INICIO THRU 100-INICIO-EXIT.
017700     GO TO 200-LEER-TRANSACCION.
017800*
017900*        OPEN THE THREE FILES AND STAMP TODAY'S DATE FOR USE ON
018000*        ANY GROUP CREATED THIS RUN.  A BAD OPEN IS FATAL - THERE
018100*        IS NO PARTIAL-RUN RECOVERY IN THIS SHOP'S BATCH JOBS.
018200 100-INICIO.
018300     OPEN I-O MEMBER-FILE.
018400     IF FS-MEMB NOT = "00"
018500         DISPLAY "MANGRP01 - CANNOT OPEN MEMBER-FILE " FS-MEMB
018600         STOP RUN
018700     END-IF.
018800     OPEN I-O GROUP-FILE.
018900     IF FS-GRP NOT = "00"
019000         DISPLAY "MANGRP01 - CANNOT OPEN GROUP-FILE " FS-GRP
019100         STOP RUN
019200     END-IF.
019300     OPEN INPUT GROUP-TXN-IN.
019400     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-DATE-WORK-N.
019500 100-INICIO-EXIT.
019600     EXIT.
019700*
019800*        READ LOOP.  EACH TRANSACTION IS PROCESSED IN FULL BY
019900*        300-PROCESAR-TRANSACCION BEFORE THE NEXT READ IS ISSUED.
020000 200-LEER-TRANSACCION.
020100*        AT END DROPS STRAIGHT OUT OF THE LOOP TO 900-TERMINAR -
020200*        NO FURTHER PROCESSING PARAGRAPH IS ENTERED.
020300     READ GROUP-TXN-IN
020400         AT END
020500             GO TO 900-TERMINAR.
020600     ADD 1 TO WS-TXN-READ.
020700     PERFORM 300-PROCESAR-TRANSACCION THRU 300-EXIT.
020800     GO TO 200-LEER-TRANSACCION.
020900*
021000*        DISPATCH ON GRT-TXN-CD.  AN UNRECOGNISED CODE IS COUNTED
021100*        AS A REJECT AND NEVER TOUCHES EITHER MASTER FILE.  THE
021200*        HOLD AREA IS STAMPED FIRST SO 900-TERMINAR'S DISPLAY
021300*        ALWAYS SHOWS THE LAST TRANSACTION ATTEMPTED, WHETHER IT
021400*        WAS ACCEPTED OR NOT.
021500 300-PROCESAR-TRANSACCION.
021600     MOVE "N" TO WS-REJECT-SW.
021700     MOVE GRT-TXN-CD     TO WS-TXN-HOLD-CD.
021800     MOVE GRT-GROUP-ID   TO WS-TXN-HOLD-ID.
021900     IF GRT-IS-CREATE
022000         GO TO 400-VALIDAR-CREADOR
022100     END-IF.
022200     IF GRT-IS-TERMINATE
022300         GO TO 600-TERMINAR-GRUPO
022400     END-IF.
022500     DISPLAY "MANGRP01 - UNKNOWN TXN CODE " GRT-TXN-CD.
022600     ADD 1 TO WS-GRP-REJECTED.
022700     GO TO 300-EXIT.
022800*
022900*        THE CREATOR MUST EXIST ON THE MEMBER MASTER AND MUST HOLD
023000*        GROUPADMIN OR SUPERADMIN - A PLAIN MEMBER MAY NOT OPEN A
023100*        GROUP.  EITHER FAILURE FALLS TO 490-CREAR-RECHAZADO.
023200 400-VALIDAR-CREADOR.
023300     MOVE GRT-CREATED-BY TO MEM-ID.
023400     READ MEMBER-FILE
023500         INVALID KEY
023600             DISPLAY "MANGRP01 - REJECT, CREATOR NOT FOUND  GRP="
023700                 GRT-GROUP-ID
023800             MOVE "Y" TO WS-REJECT-SW
023900             GO TO 490-CREAR-RECHAZADO.
024000     IF NOT MEM-ROLE-GROUPADMIN AND NOT MEM-ROLE-SUPERADMIN
024100         DISPLAY "MANGRP01 - REJECT, CREATOR NOT ADMIN  GRP="
024200             GRT-GROUP-ID
024300         MOVE "Y" TO WS-REJECT-SW
024400         GO TO 490-CREAR-RECHAZADO
024500     END-IF.
024600     GO TO 500-CREAR-GRUPO.
024700*
024800*        COMMON REJECT LANDING FOR THE CREATE PATH.
024900 490-CREAR-RECHAZADO.
025000     ADD 1 TO WS-GRP-REJECTED.
025100     GO TO 300-EXIT.
025200*
025300*        BUILD AND WRITE THE NEW GROUP MASTER RECORD.  A DUPLICATE
025400*        KEY HERE MEANS THE GROUP ID WAS ALREADY USED - COUNTED AS
025500*        A REJECT, NOT A FATAL ERROR.
025600 500-CREAR-GRUPO.
025700     MOVE GRT-GROUP-ID      TO GRP-ID.
025800     MOVE GRT-GROUP-NAME    TO GRP-NAME.
025900     MOVE GRT-CREATED-BY    TO GRP-CREATED-BY.
026000     MOVE "Active"          TO GRP-STATUS.
026100     MOVE WS-TODAY-CCYY     TO GRP-CREAT-CCYY.
026200     MOVE WS-TODAY-MM       TO GRP-CREAT-MM.
026300     MOVE WS-TODAY-DD       TO GRP-CREAT-DD.
026400     WRITE GROUP-RECORD
026500         INVALID KEY
026600             DISPLAY "MANGRP01 - WRITE FAILED, DUP KEY  GRP="
026700                 GRT-GROUP-ID
026800             ADD 1 TO WS-GRP-REJECTED
026900         NOT INVALID KEY
027000             ADD 1 TO WS-GRP-CREATED
027100     END-WRITE.
027200     GO TO 300-EXIT.
027300*
027400*        TERMINATE AN EXISTING GROUP.  A GROUP NOT ON FILE IS A
027500*        REJECT; OTHERWISE THE STATUS FLIPS ONE WAY ONLY - SEE THE
027600*        CHANGE LOG, THIS RELEASE NEVER REOPENS A TERMINATED
027700*        GROUP.
027800 600-TERMINAR-GRUPO.
027900     MOVE GRT-GROUP-ID TO GRP-ID.
028000     READ GROUP-FILE
028100         INVALID KEY
028200             DISPLAY "MANGRP01 - REJECT, GROUP NOT FOUND  GRP="
028300                 GRT-GROUP-ID
028400             MOVE "Y" TO WS-REJECT-SW.
028500     IF TXN-REJECTED
028600         ADD 1 TO WS-GRP-REJECTED
028700         GO TO 300-EXIT
028800     END-IF.
028900     MOVE "Terminated" TO GRP-STATUS.
029000     REWRITE GROUP-RECORD
029100         INVALID KEY
029200             DISPLAY "MANGRP01 - REWRITE FAILED  GRP="
029300                 GRT-GROUP-ID
029400         NOT INVALID KEY
029500             ADD 1 TO WS-GRP-TERMINATED
029600     END-REWRITE.
029700*
029800*        COMMON EXIT FOR EVERY PATH OUT OF 300-PROCESAR-
029900*        TRANSACCION.
030000 300-EXIT.
030100     EXIT.
030200*
030300*        END OF RUN - CLOSE FILES AND DISPLAY THE RUN TOTALS THE
030400*        OPERATOR CHECKS AGAINST THE JOB LOG.
030500 900-TERMINAR.
030600     CLOSE MEMBER-FILE GROUP-FILE GROUP-TXN-IN.
030700     DISPLAY "MANGRP01 - RUN DATE     " WS-DATE-WORK-A.
030800     DISPLAY "MANGRP01 - TXN READ     " WS-TXN-READ.
030900     DISPLAY "MANGRP01 - CREATED      " WS-GRP-CREATED.
031000     DISPLAY "MANGRP01 - TERMINATED   " WS-GRP-TERMINATED.
031100     DISPLAY "MANGRP01 - REJECTED     " WS-GRP-REJECTED.
031200     DISPLAY "MANGRP01 - LAST TXN SEEN" WS-TXN-HOLD-ED.
031300     STOP RUN.
031400
031500
031600
