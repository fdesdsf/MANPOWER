000100*****************************************************************
000200*  MANLN03                                                      *
000300*  CHAMA LOAN APPROVAL / REJECTION                              *
000400*-----------------------------------------------------------------
000500*  READS A LOAN DECISION TRANSACTION (LOAN ID, ACTING MEMBER,    *
000600*  APPROVE/REJECT).  ONLY A PENDING LOAN MAY BE DECIDED, AND     *
000700*  ONLY BY THE MEMBER RECORDED AS LN-APPROVED-BY WHILE HOLDING   *
000800*  ROLE GROUPADMIN.  ANY MISMATCH IS AN AUTHORIZATION REJECT.    *
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. MANLN03.
001200 AUTHOR. M.SAENZ.
001300 INSTALLATION. UNIZAR DATA SERVICES - CHAMA SYSTEMS GROUP.
001400 DATE-WRITTEN. 06/07/1988.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700*-----------------------------------------------------------------
001800*  CHANGE LOG
001900*  880607 MSZ 0000  INITIAL WRITE-UP, ADAPTED FROM BANK6 TRANSFER
002000*                    DESTINATION-ACCOUNT VERIFICATION LOGIC.
002100*  890117 MSZ 0114  ADDED GROUPADMIN ROLE CHECK ON ACTING MEMBER.
002200*  900822 MSZ 0158  REJECT WHEN LOAN IS NOT IN PENDING STATUS.
002300*  921003 JFR 0219  STAMP LN-APPROVED-BY UNCHANGED, MOD-BY ADDED
002400*                    TO WORKING STORAGE FOR AUDIT DISPLAY ONLY.
002500*  020514 JFR 0311  REWRITE LOAN MASTER ONLY WHEN DECISION
002600*                    APPLIED.
002700*  051011 JFR 0341  RECAST MAIN LOOP TO GO-TO/PERFORM-THRU STYLE
002800*                    TO MATCH SHOP STANDARD - NO LOGIC CHANGE.
002900*  110826 TAB 0402  ADDED TRAILING FILLER TO WS-AUDIT AND
003000*                    WS-DATE-WORK - EVERY WORKING-STORAGE GROUP
003100*                    GETS A PAD BYTE PER SHOP STANDARD.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900*    MEMBER MASTER - READ ONLY, KEYED LOOKUP OF THE ACTING
004000*    MEMBER.  THIS RUN NEVER WRITES A MEMBER RECORD.
004100     SELECT MEMBER-FILE ASSIGN TO "MEMBFILE"
004200         ORGANIZATION IS INDEXED
004300         ACCESS MODE IS RANDOM
004400         RECORD KEY IS MEM-ID
004500         FILE STATUS IS FS-MEMB.
004600
004700*    LOAN MASTER - OPENED I-O.  LN-STATUS AND LN-APPROVED-BY ARE
004800*    REWRITTEN IN PLACE WHEN A DECISION IS APPLIED CLEANLY.
004900     SELECT LOAN-FILE ASSIGN TO "LOANFILE"
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE IS RANDOM
005200         RECORD KEY IS LN-ID
005300         FILE STATUS IS FS-LOAN.
005400
005500*    ONE DECISION PER LOAN, APPROVE OR REJECT - LAYOUT GIVEN IN
005600*    LOAN-DECISION-REC BELOW.
005700     SELECT LOAN-DECISION-IN ASSIGN TO "LOANDECN"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-DEC.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300*    MEMBER MASTER LAYOUT - SEE MEMBREC.CPY.  MEM-ROLE AND ITS
006400*    88-LEVELS ARE TESTED IN 400-VALIDAR-ACTOR BELOW.
006500 FD  MEMBER-FILE
006600     LABEL RECORD IS STANDARD
006700     VALUE OF FILE-ID IS "MEMBFILE".
006800 COPY MEMBREC.
006900
007000*    LOAN MASTER LAYOUT - SEE LOANREC.CPY.  LN-STATUS'S 88-LEVELS
007100*    ARE TESTED IN 310-VALIDAR-PRESTAMO BELOW.
007200 FD  LOAN-FILE
007300     LABEL RECORD IS STANDARD
007400     VALUE OF FILE-ID IS "LOANFILE".
007500 COPY LOANREC.
007600
007700*    ONE DECISION TRANSACTION PER LOAN - LAID OUT LOOSE BECAUSE
007800*    IT IS A LINE SEQUENTIAL INPUT FEED, NOT AN INDEXED MASTER.
007900 FD  LOAN-DECISION-IN
008000     LABEL RECORD IS STANDARD
008100     VALUE OF FILE-ID IS "LOANDECN".
008200 01  LOAN-DECISION-REC.
008300*        RESOLVED AGAINST LN-ID AT 310-VALIDAR-PRESTAMO.
008400     05  DEC-LOAN-ID                 PIC X(36).
008500*        RESOLVED AGAINST MEM-ID AT 400-VALIDAR-ACTOR, THEN
008600*        COMPARED TO LN-APPROVED-BY - NOT JUST READ FOR ITS OWN
008700*        SAKE.
008800     05  DEC-ACTING-MEMBER-ID         PIC X(36).
008900*        APPROVE OR REJECT - ANY OTHER VALUE FALLS THROUGH
009000*        500-APLICAR-DECISION'S IF/ELSE TO THE REJECT BRANCH,
009100*        SINCE ONLY DEC-IS-APPROVE IS TESTED THERE.
009200     05  DEC-DECISION-CD              PIC X(08).
009300         88  DEC-IS-APPROVE               VALUE "APPROVE".
009400         88  DEC-IS-REJECT                VALUE "REJECT".
009500     05  FILLER                       PIC X(08).
009600
009700 WORKING-STORAGE SECTION.
009800*    FILE STATUS BYTES - 77-LEVEL, SHOP STANDARD.
009900 77  FS-MEMB                          PIC X(02).
010000 77  FS-LOAN                          PIC X(02).
010100 77  FS-DEC                           PIC X(02).
010200
010300*    END-OF-FILE SWITCH FOR LOAN-DECISION-IN.
010400 77  WS-EOF-DEC                  PIC X(01) VALUE "N".
010500     88  EOF-DEC                     VALUE "Y".
010600*    SET WHEN THE LOAN IS NOT PENDING OR THE ACTOR IS NOT THE
010700*    RECORDED GROUPADMIN APPROVER - TESTED TO SKIP THE REWRITE.
010800 77  WS-REJECT-SW                PIC X(01) VALUE "N".
010900     88  DECISION-REJECTED            VALUE "Y".
011000
011100*    RUN COUNTERS.  NOTE WS-DEC-REJECTED-DEC (ACTOR CHOSE
011200*    REJECT) IS KEPT SEPARATE FROM WS-DEC-REJECTED-LOAN (LOAN
011300*    WAS NOT PENDING) SO THE END-OF-RUN TALLY DOES NOT BLUR A
011400*    BUSINESS DECISION WITH AN EDIT FAILURE.
011500 77  WS-DEC-READ                 PIC 9(07) COMP.
011600 77  WS-DEC-APPROVED             PIC 9(07) COMP.
011700 77  WS-DEC-REJECTED-DEC         PIC 9(07) COMP.
011800 77  WS-DEC-REJECTED-LOAN        PIC 9(07) COMP.
011900 77  WS-DEC-AUTH-FAILED          PIC 9(07) COMP.
012000
012100*    ACTING MEMBER ID OF THE LAST DECISION APPLIED, HELD FOR
012200*    THE AUDIT DISPLAY AT 900-TERMINAR ONLY - NOT WRITTEN TO
012300*    THE LOAN MASTER (LN-APPROVED-BY IS LEFT UNCHANGED BY
012400*    DESIGN, PER THE 921003 CHANGE ABOVE).
012500 01  WS-AUDIT.
012600     05  WS-MODIFIED-BY              PIC X(36).
012700     05  FILLER                      PIC X(01).
012800
012900 01  WS-AUDIT-ED REDEFINES WS-AUDIT.
013000     05  WS-MODIFIED-BY-X            PIC X(36).
013100
013200*    RUN DATE, BROKEN OUT FOR NO PARTICULAR CONSUMER IN THIS
013300*    PROGRAM - KEPT AS A GROUP SO THE TWO REDEFINITIONS BELOW CAN
013400*    SUPPLY BOTH A SINGLE-MOVE NUMERIC STAMP AND AN ALPHA VIEW
013500*    FOR THE CLOSING DISPLAY.
013600 01  WS-DATE-WORK.
013700     05  WS-TODAY-CCYY               PIC 9(4).
013800     05  WS-TODAY-MM                 PIC 9(2).
013900     05  WS-TODAY-DD                 PIC 9(2).
014000     05  FILLER                      PIC X(01).
014100
014200*    NUMERIC VIEW, POPULATED DIRECTLY FROM FUNCTION CURRENT-DATE
014300*    AT 100-INICIO.
014400 01  WS-DATE-WORK-N REDEFINES WS-DATE-WORK
014500                                     PIC 9(8).
014600
014700*    ALPHA VIEW, READ BACK ONLY AT THE CLOSING DISPLAY - AN
014800*    ALPHANUMERIC MOVE-ON-DISPLAY NEEDS NO EDIT MASK.
014900 01  WS-DATE-WORK-A REDEFINES WS-DATE-WORK
015000                                     PIC X(8).
015100
015200 PROCEDURE DIVISION.
015300*****************************************************************
015400*  000-MAIN-LINE - OPEN, DRIVE THE READ LOOP VIA GO TO, CLOSE.   *
015500*****************************************************************
015600 000-MAIN-LINE.
015700     PERFORM 100-INICIO THRU 100-EXIT.
015800     GO TO 200-LEER-DECISION.
015900
016000*    OPEN ALL THREE FILES AND STAMP THE RUN DATE BEFORE THE READ
016100*    LOOP IS ENTERED.  MEMBER-FILE AND LOAN-FILE ARE BOTH KEYED
016200*    INDEXED FILES - THE DECISION FEED ALONE IS SEQUENTIAL.
016300 100-INICIO.
016400     OPEN INPUT MEMBER-FILE.
016500     IF FS-MEMB NOT = "00"
016600         DISPLAY "MANLN03 - CANNOT OPEN MEMBER-FILE " FS-MEMB
016700         STOP RUN
016800     END-IF.
016900     OPEN I-O LOAN-FILE.
017000     IF FS-LOAN NOT = "00"
017100         DISPLAY "MANLN03 - CANNOT OPEN LOAN-FILE " FS-LOAN
017200         STOP RUN
017300     END-IF.
017400     OPEN INPUT LOAN-DECISION-IN.
017500     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-DATE-WORK-N.
017600     GO TO 100-EXIT.
017700 100-EXIT.
017800     EXIT.
017900
018000*    READ LOOP - SELF-LOOPS VIA GO TO UNTIL AT END.
018100 200-LEER-DECISION.
018200     READ LOAN-DECISION-IN
018300         AT END
018400             GO TO 900-TERMINAR
018500     END-READ.
018600     ADD 1 TO WS-DEC-READ.
018700     PERFORM 300-PROCESAR-DECISION THRU 300-EXIT.
018800     GO TO 200-LEER-DECISION.
018900
019000*    LOAN MUST BE PENDING, ACTOR MUST BE THE RECORDED APPROVER
019100*    WITH ROLE GROUPADMIN - THEN APPLY AND REWRITE.
019200 300-PROCESAR-DECISION.
019300     MOVE "N" TO WS-REJECT-SW.
019400*        LOAN EDIT FIRST - NO POINT RESOLVING THE ACTOR AGAINST
019500*        A LOAN THAT IS ALREADY DECIDED.
019600     PERFORM 310-VALIDAR-PRESTAMO THRU 310-EXIT.
019700     IF DECISION-REJECTED
019800         GO TO 300-EXIT
019900     END-IF.
020000*        AUTHORIZATION EDIT SECOND.
020100     PERFORM 400-VALIDAR-ACTOR THRU 400-EXIT.
020200     IF DECISION-REJECTED
020300         GO TO 300-EXIT
020400     END-IF.
020500     PERFORM 500-APLICAR-DECISION THRU 500-EXIT.
020600     PERFORM 700-REESCRIBIR-PRESTAMO THRU 700-EXIT.
020700     GO TO 300-EXIT.
020800 300-EXIT.
020900     EXIT.
021000
021100*    THE LOAN MUST RESOLVE ON THE MASTER AND MUST STILL BE
021200*    PENDING - ONCE A LOAN IS APPROVED OR REJECTED THIS RUN
021300*    NEVER REVISITS THE DECISION.
021400 310-VALIDAR-PRESTAMO.
021500     MOVE DEC-LOAN-ID TO LN-ID.
021600     READ LOAN-FILE
021700         INVALID KEY
021800             DISPLAY
021900               "MANLN03 - REJECT, LOAN NOT FOUND  LOAN="
022000                 DEC-LOAN-ID
022100             GO TO 312-MARCAR-RECHAZO-310
022200     END-READ.
022300     IF NOT LN-STATUS-PENDING
022400         DISPLAY "MANLN03 - REJECT, LOAN NOT PENDING  LOAN="
022500             DEC-LOAN-ID
022600         ADD 1 TO WS-DEC-REJECTED-LOAN
022700         GO TO 312-MARCAR-RECHAZO-310
022800     END-IF.
022900     GO TO 310-EXIT.
023000*    COMMON REJECT LANDING FOR THIS PARAGRAPH'S TWO EDIT PATHS.
023100 312-MARCAR-RECHAZO-310.
023200     MOVE "Y" TO WS-REJECT-SW.
023300     GO TO 310-EXIT.
023400 310-EXIT.
023500     EXIT.
023600
023700*    THE ACTING MEMBER MUST RESOLVE ON THE MASTER, MUST BE THE
023800*    EXACT MEMBER RECORDED AS LN-APPROVED-BY WHEN THE LOAN WAS
023900*    ORIGINATED, AND MUST STILL HOLD ROLE GROUPADMIN - A ROLE
024000*    DEMOTION SINCE ORIGINATION REVOKES THE DECISION RIGHT.
024100 400-VALIDAR-ACTOR.
024200     MOVE DEC-ACTING-MEMBER-ID TO MEM-ID.
024300     READ MEMBER-FILE
024400         INVALID KEY
024500             DISPLAY
024600               "MANLN03 - REJECT, ACTOR NOT FOUND  LOAN="
024700                 DEC-LOAN-ID
024800             GO TO 312-MARCAR-RECHAZO-400
024900     END-READ.
025000     IF LN-APPROVED-BY NOT = DEC-ACTING-MEMBER-ID
025100         OR NOT MEM-ROLE-GROUPADMIN
025200         DISPLAY "MANLN03 - REJECT, NOT AUTHORIZED  LOAN="
025300             DEC-LOAN-ID
025400         ADD 1 TO WS-DEC-AUTH-FAILED
025500         GO TO 312-MARCAR-RECHAZO-400
025600     END-IF.
025700     GO TO 400-EXIT.
025800*    COMMON REJECT LANDING FOR THIS PARAGRAPH'S TWO EDIT PATHS.
025900 312-MARCAR-RECHAZO-400.
026000     MOVE "Y" TO WS-REJECT-SW.
026100     GO TO 400-EXIT.
026200 400-EXIT.
026300     EXIT.
026400
026500*    APPLY THE DECISION CODE TO THE LOAN MASTER IN MEMORY - THE
026600*    ACTUAL REWRITE HAPPENS IN 700-REESCRIBIR-PRESTAMO BELOW.
026700 500-APLICAR-DECISION.
026800*        ANY CODE OTHER THAN "APPROVE" IS TREATED AS A REJECT -
026900*        DEC-IS-REJECT ITSELF IS NEVER TESTED, PER THE FIELD
027000*        COMMENT ON DEC-DECISION-CD ABOVE.
027100     IF DEC-IS-APPROVE
027200         MOVE "APPROVED" TO LN-STATUS
027300         ADD 1 TO WS-DEC-APPROVED
027400     ELSE
027500         MOVE "REJECTED" TO LN-STATUS
027600         ADD 1 TO WS-DEC-REJECTED-DEC
027700     END-IF.
027800*        FOR THE CLOSING AUDIT DISPLAY ONLY - SEE WS-AUDIT
027900*        ABOVE.
028000     MOVE DEC-ACTING-MEMBER-ID TO WS-MODIFIED-BY.
028100     GO TO 500-EXIT.
028200 500-EXIT.
028300     EXIT.
028400
028500*    LN-ID STILL POINTS AT THE LOAN JUST VALIDATED - THE REWRITE
028600*    KEY IS THE RECORD KEY ITSELF, NOT MOVED AGAIN HERE.
028700 700-REESCRIBIR-PRESTAMO.
028800     REWRITE LOAN-RECORD
028900         INVALID KEY
029000             DISPLAY "MANLN03 - REWRITE FAILED  LOAN=" LN-ID
029100     END-REWRITE.
029200     GO TO 700-EXIT.
029300 700-EXIT.
029400     EXIT.
029500
029600*    END OF RUN - CLOSE FILES, REPORT THE TALLY, SHOW WHO LAST
029700*    TOUCHED A LOAN (SEE THE WS-AUDIT GROUP ABOVE).
029800 900-TERMINAR.
029900     CLOSE MEMBER-FILE LOAN-FILE LOAN-DECISION-IN.
030000     DISPLAY "MANLN03 - RUN DATE       " WS-DATE-WORK-A.
030100     DISPLAY "MANLN03 - READ           " WS-DEC-READ.
030200     DISPLAY "MANLN03 - APPROVED       " WS-DEC-APPROVED.
030300     DISPLAY "MANLN03 - REJECTED       " WS-DEC-REJECTED-DEC.
030400     DISPLAY "MANLN03 - NOT-PENDING    " WS-DEC-REJECTED-LOAN.
030500     DISPLAY "MANLN03 - AUTH-FAILED    " WS-DEC-AUTH-FAILED.
030600     DISPLAY "MANLN03 - LAST DECIDED BY" WS-MODIFIED-BY-X.
030700     STOP RUN.
030800
030900
031000
031100
031200
