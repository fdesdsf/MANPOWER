000100*****************************************************************
000200*  MANNOT01                                                     *
000300*  CHAMA NOTIFICATION FAN-OUT / MARK-AS-READ                    *
000400*-----------------------------------------------------------------
000500*  TWO TRANSACTION FILES DRIVE THIS RUN.  NOTIFY-TMPL-IN CARRIES *
000600*  ONE TEMPLATE PER TARGET GROUP - EVERY MEMBER OF THAT GROUP    *
000700*  GETS HIS OWN NOTIFICATION DETAIL RECORD, UNREAD.  MARKREAD-IN *
000800*  CARRIES NOTIFICATION IDS TO BE FLIPPED TO READ; THIS IS A     *
000900*  ONE-WAY FLAG, NO UNREAD TRANSITION EXISTS IN THIS SYSTEM.     *
001000*  ADAPTED FROM PERIOD_BANK'S TARJETAS/TRANSFERENCIAS PAIRING.   *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. MANNOT01.
001400 AUTHOR. T.ABAD.
001500 INSTALLATION. UNIZAR DATA SERVICES - CHAMA SYSTEMS GROUP.
001600 DATE-WRITTEN. 09/19/1988.
001700 DATE-COMPILED.
001800 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001900*-----------------------------------------------------------------
002000*  CHANGE LOG
002100*  880919 TAB 0000  INITIAL WRITE-UP, ADAPTED FROM PERIOD_BANK -
002200*                    TARJETAS/TRANSFERENCIAS PAIR BECOMES THE
002300*                    MEMBER MASTER AND THE NOTIFICATION DETAIL.
002400*  881219 TAB 0071  ADDED THE MEMBER-FILE ALTERNATE KEY FAN-OUT
002500*                    SCAN BY MEM-GROUP-ID.
002600*  900822 MSZ 0148  SPLIT MARK-AS-READ INTO ITS OWN TRANSACTION
002700*                    PASS RUN AFTER THE FAN-OUT PASS.
002800*  990108 ROL 0229  Y2K - NOT-SEND-DATE AND AUDIT STAMPS CARRY
002900*                    FULL CCYY.
003000*  051018 JFR 0347  RECAST BOTH PASSES TO GO-TO/PERFORM-THRU
003100*                    STYLE TO MATCH SHOP STANDARD - NO LOGIC
003200*                    CHANGE.
003300*  110826 TAB 0402  ADDED TRAILING FILLER TO WS-STAMP-WORK - EVERY
003400*                    WORKING-STORAGE GROUP GETS A PAD BYTE PER
003500*                    SHOP STANDARD.  WS-NOTIFY-ID IS LEFT AS IS -
003600*                    IT IS MOVED WHOLE TO NOT-ID AND A PAD BYTE
003700*                    WOULD TRUNCATE THE SEQUENCE NUMBER.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    ALTERNATE KEY ON MEM-GROUP-ID DRIVES THE FAN-OUT SCAN IN
004600*    300-DIFUNDIR-GRUPO/310-SIGUIENTE-SOCIO BELOW.
004700     SELECT MEMBER-FILE ASSIGN TO "MEMBFILE"
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS DYNAMIC
005000         RECORD KEY IS MEM-ID
005100         ALTERNATE RECORD KEY IS MEM-GROUP-ID WITH DUPLICATES
005200         FILE STATUS IS FS-MEMB.
005300
005400*    ONE TEMPLATE PER TARGET GROUP - PASS ONE INPUT.
005500     SELECT NOTIFY-TMPL-IN ASSIGN TO "NOTIFYIN"
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-TMPL.
005800
005900*    NOTIFICATION DETAIL MASTER - WRITTEN IN PASS ONE, REWRITTEN
006000*    IN PASS TWO WHEN A MARK-READ TRANSACTION MATCHES.
006100     SELECT NOTIFICATION-FILE ASSIGN TO "NOTIFFIL"
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS DYNAMIC
006400         RECORD KEY IS NOT-ID
006500         FILE STATUS IS FS-NOT.
006600
006700*    NOTIFICATION IDS TO FLIP TO READ - PASS TWO INPUT.
006800     SELECT MARKREAD-IN ASSIGN TO "MARKREAD"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-MRD.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  MEMBER-FILE
007500     LABEL RECORD IS STANDARD
007600     VALUE OF FILE-ID IS "MEMBFILE".
007700 COPY MEMBREC.
007800
007900*    ONE TEMPLATE PER TARGET GROUP - FANNED OUT TO EVERY MEMBER
008000*    OF TMP-GROUP-ID AT 300-DIFUNDIR-GRUPO BELOW.  LAID OUT
008100*    LOOSE BECAUSE THIS IS A LINE SEQUENTIAL INPUT FEED, NOT AN
008200*    INDEXED MASTER.
008300 FD  NOTIFY-TMPL-IN
008400     LABEL RECORD IS STANDARD
008500     VALUE OF FILE-ID IS "NOTIFYIN".
008600 01  NOTIFY-TMPL-REC.
008700     05  TMP-GROUP-ID                 PIC X(36).
008800     05  TMP-TYPE                     PIC X(20).
008900     05  TMP-MESSAGE                  PIC X(255).
009000     05  TMP-CHANNEL                  PIC X(10).
009100*        DATE ARRIVES AS A GROUP SO THE TRANSACTION SOURCE CAN
009200*        HAND US DISCRETE YEAR/MONTH/DAY FIELDS.
009300     05  TMP-SEND-DATE-G.
009400         10  TMP-SEND-CCYY            PIC 9(4).
009500         10  TMP-SEND-MM              PIC 9(2).
009600         10  TMP-SEND-DD              PIC 9(2).
009700     05  FILLER                       PIC X(09).
009800
009900*    ONE RECORD PER MEMBER PER TEMPLATE, WRITTEN BY PASS ONE AND
010000*    REWRITTEN BY PASS TWO WHEN A MARK-READ TRANSACTION MATCHES
010100*    NOT-ID.  KEY IS NOT-ID, A FABRICATED ID - SEE WS-NOTIFY-ID
010200*    BELOW.
010300 FD  NOTIFICATION-FILE
010400     LABEL RECORD IS STANDARD
010500     VALUE OF FILE-ID IS "NOTIFFIL".
010600 01  NOTIFICATION-RECORD.
010700     05  NOT-ID                       PIC X(36).
010800     05  NOT-GROUP-ID                 PIC X(36).
010900     05  NOT-MEMBER-ID                PIC X(36).
011000     05  NOT-TYPE                     PIC X(20).
011100     05  NOT-MESSAGE                  PIC X(255).
011200     05  NOT-CHANNEL                  PIC X(10).
011300*        COPIED STRAIGHT FROM THE TEMPLATE AT WRITE TIME.
011400     05  NOT-SEND-DATE-G.
011500         10  NOT-SEND-CCYY            PIC 9(4).
011600         10  NOT-SEND-MM              PIC 9(2).
011700         10  NOT-SEND-DD              PIC 9(2).
011800     05  NOT-SEND-DATE-N REDEFINES NOT-SEND-DATE-G
011900                                   PIC 9(8).
012000*        ONE-WAY FLAG - NO TRANSACTION IN THIS SYSTEM EVER
012100*        FLIPS A NOTIFICATION BACK TO UNREAD.
012200     05  NOT-IS-READ                  PIC X(01).
012300         88  NOT-READ-YES                 VALUE "Y".
012400         88  NOT-READ-NO                  VALUE "N".
012500*        STAMPED ONCE AT 400-ESCRIBIR-NOTIFICACION FROM
012600*        WS-STAMP-WORK, NEVER TOUCHED AGAIN.
012700     05  NOT-CREATED-TS.
012800         10  NOT-CRT-CCYY             PIC 9(4).
012900         10  NOT-CRT-MM               PIC 9(2).
013000         10  NOT-CRT-DD               PIC 9(2).
013100         10  NOT-CRT-HR               PIC 9(2).
013200         10  NOT-CRT-MN               PIC 9(2).
013300         10  NOT-CRT-SS               PIC 9(2).
013400*        REWRITTEN AT 600-MARCAR-LEIDA EVERY TIME THE RECORD IS
013500*        FLIPPED TO READ - THIS SHOP HAS NO AUDIT TRAIL FILE, SO
013600*        THE MASTER ITSELF CARRIES ITS OWN LAST-TOUCHED STAMP.
013700     05  NOT-MODIFIED-TS.
013800         10  NOT-MOD-CCYY             PIC 9(4).
013900         10  NOT-MOD-MM               PIC 9(2).
014000         10  NOT-MOD-DD               PIC 9(2).
014100         10  NOT-MOD-HR               PIC 9(2).
014200         10  NOT-MOD-MN               PIC 9(2).
014300         10  NOT-MOD-SS               PIC 9(2).
014400     05  NOT-MOD-TS-N REDEFINES NOT-MODIFIED-TS
014500                                   PIC 9(14).
014600     05  FILLER                       PIC X(10).
014700
014800*    ONE NOTIFICATION ID PER MARK-AS-READ REQUEST - LAID OUT
014900*    LOOSE, LINE SEQUENTIAL FEED LIKE NOTIFY-TMPL-IN ABOVE.
015000 FD  MARKREAD-IN
015100     LABEL RECORD IS STANDARD
015200     VALUE OF FILE-ID IS "MARKREAD".
015300 01  MARKREAD-REC.
015400     05  MRD-NOTIFICATION-ID          PIC X(36).
015500     05  FILLER                       PIC X(04).
015600
015700 WORKING-STORAGE SECTION.
015800*    FILE STATUS BYTES - 77-LEVEL, SHOP STANDARD.
015900 77  FS-MEMB                          PIC X(02).
016000 77  FS-TMPL                          PIC X(02).
016100 77  FS-NOT                           PIC X(02).
016200 77  FS-MRD                           PIC X(02).
016300
016400*    END-OF-FILE SWITCH FOR NOTIFY-TMPL-IN - PASS ONE.
016500 77  WS-EOF-TMPL                 PIC X(01) VALUE "N".
016600     88  EOF-TMPL                     VALUE "Y".
016700*    END-OF-FILE SWITCH FOR MARKREAD-IN - PASS TWO.
016800 77  WS-EOF-MRD                  PIC X(01) VALUE "N".
016900     88  EOF-MRD                      VALUE "Y".
017000*    SET BY 310-SIGUIENTE-SOCIO WHEN THE ALTERNATE-KEY SCAN
017100*    RUNS OFF THE END OF THE CURRENT GROUP'S MEMBERS.
017200 77  WS-MEMB-EOG-SW              PIC X(01) VALUE "N".
017300     88  END-OF-GROUP                 VALUE "Y".
017400
017500*    RUN COUNTERS, DISPLAYED AT 900-TERMINAR.
017600 77  WS-TMPL-READ                PIC 9(07) COMP.
017700 77  WS-NOT-WRITTEN              PIC 9(07) COMP.
017800 77  WS-MRD-READ                 PIC 9(07) COMP.
017900 77  WS-MRD-MARKED               PIC 9(07) COMP.
018000 77  WS-MRD-REJECTED             PIC 9(07) COMP.
018100
018200*    SINGLE RUN TIMESTAMP STAMPED ONTO EVERY NOTIFICATION
018300*    CREATED OR MARKED THIS RUN - NOT RE-READ PER RECORD.
018400 01  WS-STAMP-WORK.
018500     05  WS-STAMP-CCYY               PIC 9(4).
018600     05  WS-STAMP-MM                 PIC 9(2).
018700     05  WS-STAMP-DD                 PIC 9(2).
018800     05  WS-STAMP-HR                 PIC 9(2).
018900     05  WS-STAMP-MN                 PIC 9(2).
019000     05  WS-STAMP-SS                 PIC 9(2).
019100     05  FILLER                      PIC X(01).
019200
019300 01  WS-STAMP-WORK-N REDEFINES WS-STAMP-WORK
019400                                     PIC 9(14).
019500
019600*    NOTIFICATION ID GENERATOR.  NOT-ID IS A 36-BYTE KEY LIKE
019700*    EVERY OTHER MASTER'S ID IN THIS SYSTEM; THIS SHOP HAS NO
019800*    UUID LIBRARY ROUTINE SO A FIXED PREFIX PLUS A RUN SEQUENCE
019900*    NUMBER STANDS IN, IN THE SAME MANNER THE OLD PERIOD_BANK
020000*    RUNS FABRICATED TRANSFER-CONFIRMATION NUMBERS.
020100 01  WS-NOTIFY-ID.
020200*        FIXED LITERAL PREFIX - NEVER CHANGES WITHIN A RUN.
020300     05  WS-NOTIFY-ID-PFX            PIC X(30) VALUE
020400              "CHAMA-NOTIFICATION-BATCH-UUID-".
020500*        BUMPED BY ONE FOR EVERY NOTIFICATION WRITTEN THIS RUN,
020600*        RESET TO ZERO AT 100-INICIO.  A RERUN ON THE SAME DAY
020700*        REUSES THESE NUMBERS - ACCEPTABLE SINCE NOT-ID DUPLICATE
020800*        KEYS ARE CAUGHT AND LOGGED, NOT SILENTLY OVERWRITTEN.
020900     05  WS-NOTIFY-ID-SEQ            PIC 9(06).
021000
021100 PROCEDURE DIVISION.
021200*****************************************************************
021300*  000-MAIN-LINE - OPEN, FAN-OUT PASS, MARK-READ PASS, CLOSE.    *
021400*****************************************************************
021500 000-MAIN-LINE.
021600     PERFORM 100-INICIO THRU 100-EXIT.
021700     GO TO 200-LEER-PLANTILLA.
021800
021900*    OPEN ALL FOUR FILES, STAMP THE RUN TIMESTAMP AND RESET THE
022000*    NOTIFICATION-ID SEQUENCE BEFORE PASS ONE BEGINS.
022100 100-INICIO.
022200     OPEN INPUT MEMBER-FILE.
022300     IF FS-MEMB NOT = "00"
022400         DISPLAY "MANNOT01 - CANNOT OPEN MEMBER-FILE " FS-MEMB
022500         STOP RUN
022600     END-IF.
022700     OPEN INPUT NOTIFY-TMPL-IN.
022800     OPEN I-O NOTIFICATION-FILE.
022900     IF FS-NOT NOT = "00"
023000         DISPLAY
023100           "MANNOT01 - CANNOT OPEN NOTIFICATION-FILE " FS-NOT
023200         STOP RUN
023300     END-IF.
023400     OPEN INPUT MARKREAD-IN.
023500     MOVE FUNCTION CURRENT-DATE(1:14) TO WS-STAMP-WORK-N.
023600     MOVE ZERO TO WS-NOTIFY-ID-SEQ.
023700     GO TO 100-EXIT.
023800 100-EXIT.
023900     EXIT.
024000
024100*    PASS ONE READ LOOP - SELF-LOOPS VIA GO TO; AT END FALLS
024200*    STRAIGHT INTO THE PASS TWO READ LOOP BELOW.
024300 200-LEER-PLANTILLA.
024400     READ NOTIFY-TMPL-IN
024500         AT END
024600             GO TO 500-LEER-MARCA
024700     END-READ.
024800     ADD 1 TO WS-TMPL-READ.
024900     PERFORM 300-DIFUNDIR-GRUPO THRU 300-EXIT.
025000     GO TO 200-LEER-PLANTILLA.
025100
025200*    FAN THE TEMPLATE OUT TO EVERY MEMBER OF TMP-GROUP-ID VIA
025300*    THE ALTERNATE KEY ON MEM-GROUP-ID.
025400*    POSITION THE ALTERNATE-KEY CURSOR ON THE FIRST MEMBER OF
025500*    THIS GROUP, THEN WALK IT UNTIL 310 SETS END-OF-GROUP.
025600 300-DIFUNDIR-GRUPO.
025700     MOVE "N" TO WS-MEMB-EOG-SW.
025800     MOVE TMP-GROUP-ID TO MEM-GROUP-ID.
025900     START MEMBER-FILE KEY IS EQUAL TO MEM-GROUP-ID
026000         INVALID KEY
026100             MOVE "Y" TO WS-MEMB-EOG-SW
026200     END-START.
026300     PERFORM 310-SIGUIENTE-SOCIO THRU 310-EXIT
026400         UNTIL END-OF-GROUP.
026500     GO TO 300-EXIT.
026600 300-EXIT.
026700     EXIT.
026800
026900*    ONE STEP OF THE ALTERNATE-KEY WALK - STOPS AS SOON AS THE
027000*    NEXT RECORD'S GROUP-ID NO LONGER MATCHES TMP-GROUP-ID,
027100*    SINCE DUPLICATE ALTERNATE KEYS ARE RETURNED IN KEY ORDER.
027200 310-SIGUIENTE-SOCIO.
027300     READ MEMBER-FILE NEXT RECORD
027400         AT END
027500             MOVE "Y" TO WS-MEMB-EOG-SW
027600             GO TO 310-EXIT
027700     END-READ.
027800     IF MEM-GROUP-ID NOT = TMP-GROUP-ID
027900         MOVE "Y" TO WS-MEMB-EOG-SW
028000         GO TO 310-EXIT
028100     END-IF.
028200     PERFORM 400-ESCRIBIR-NOTIFICACION THRU 400-EXIT.
028300     GO TO 310-EXIT.
028400 310-EXIT.
028500     EXIT.
028600
028700*    ONE NOTIFICATION DETAIL RECORD PER MEMBER OF THE TARGET
028800*    GROUP, UNREAD, STAMPED WITH THE SINGLE RUN TIMESTAMP.  A
028900*    DUPLICATE KEY IS LOGGED AND SKIPPED, NOT FATAL.
029000 400-ESCRIBIR-NOTIFICACION.
029100*        BUMP THE SEQUENCE AND FORM THE KEY BEFORE ANYTHING ELSE
029200*        IS MOVED - NOT-ID MUST BE SET BEFORE THE WRITE BELOW.
029300     ADD 1 TO WS-NOTIFY-ID-SEQ.
029400     MOVE WS-NOTIFY-ID TO NOT-ID.
029500*        TARGET GROUP AND RECIPIENT - MEM-ID STILL HOLDS THE
029600*        MEMBER JUST RETURNED BY 310-SIGUIENTE-SOCIO'S READ.
029700     MOVE TMP-GROUP-ID      TO NOT-GROUP-ID.
029800     MOVE MEM-ID            TO NOT-MEMBER-ID.
029900*        MESSAGE CONTENT COPIED STRAIGHT FROM THE TEMPLATE.
030000     MOVE TMP-TYPE          TO NOT-TYPE.
030100     MOVE TMP-MESSAGE       TO NOT-MESSAGE.
030200     MOVE TMP-CHANNEL       TO NOT-CHANNEL.
030300     MOVE TMP-SEND-CCYY     TO NOT-SEND-CCYY.
030400     MOVE TMP-SEND-MM       TO NOT-SEND-MM.
030500     MOVE TMP-SEND-DD       TO NOT-SEND-DD.
030600*        EVERY NOTIFICATION IS BORN UNREAD - ONLY PASS TWO BELOW
030700*        EVER FLIPS THIS BYTE.
030800     MOVE "N"               TO NOT-IS-READ.
030900*        CREATED AND LAST-MODIFIED STAMPS BOTH TAKE THE SAME
031000*        SINGLE RUN TIMESTAMP ON A FRESH RECORD - THEY ONLY
031100*        DIVERGE ONCE 600-MARCAR-LEIDA REWRITES THE RECORD ON A
031200*        LATER RUN.
031300     MOVE WS-STAMP-CCYY     TO NOT-CRT-CCYY.
031400     MOVE WS-STAMP-MM       TO NOT-CRT-MM.
031500     MOVE WS-STAMP-DD       TO NOT-CRT-DD.
031600     MOVE WS-STAMP-HR       TO NOT-CRT-HR.
031700     MOVE WS-STAMP-MN       TO NOT-CRT-MN.
031800     MOVE WS-STAMP-SS       TO NOT-CRT-SS.
031900     MOVE WS-STAMP-WORK-N   TO NOT-MOD-TS-N.
032000*        DUPLICATE NOT-ID IS THE ONLY WAY THIS WRITE CAN FAIL -
032100*        THE KEY IS FRESHLY FORMED ABOVE, SO A COLLISION MEANS
032200*        TWO RUNS OVERLAPPED ON THE SAME SEQUENCE COUNTER.
032300     WRITE NOTIFICATION-RECORD
032400         INVALID KEY
032500             DISPLAY "MANNOT01 - WRITE FAILED, DUP KEY  ID="
032600                 NOT-ID
032700         NOT INVALID KEY
032800             ADD 1 TO WS-NOT-WRITTEN
032900     END-WRITE.
033000     GO TO 400-EXIT.
033100 400-EXIT.
033200     EXIT.
033300
033400*    PASS TWO READ LOOP - SELF-LOOPS VIA GO TO UNTIL AT END.
033500 500-LEER-MARCA.
033600*        FALLS IN HERE FROM 200-LEER-PLANTILLA'S AT END ABOVE -
033700*        PASS ONE NEVER RETURNS TO ITS OWN LOOP AFTER THIS.
033800     READ MARKREAD-IN
033900         AT END
034000             GO TO 900-TERMINAR
034100     END-READ.
034200     ADD 1 TO WS-MRD-READ.
034300     PERFORM 600-MARCAR-LEIDA THRU 600-EXIT.
034400     GO TO 500-LEER-MARCA.
034500
034600*    FLIP THE MATCHING NOTIFICATION TO READ.  AN UNRESOLVED ID
034700*    IS COUNTED AS A REJECT, NOT A FATAL ERROR - THE REST OF
034800*    THE MARK-READ FILE STILL RUNS.
034900 600-MARCAR-LEIDA.
035000*        NOT-ID IS THE PRIMARY KEY - A RANDOM READ, NOT A SCAN.
035100     MOVE MRD-NOTIFICATION-ID TO NOT-ID.
035200     READ NOTIFICATION-FILE
035300         INVALID KEY
035400             DISPLAY
035500               "MANNOT01 - REJECT, NOTIFICATION NOT FOUND  ID="
035600                 MRD-NOTIFICATION-ID
035700             ADD 1 TO WS-MRD-REJECTED
035800             GO TO 600-EXIT
035900     END-READ.
036000*        FLIP THE FLAG AND RESTAMP THE MODIFIED TIMESTAMP ONLY -
036100*        NOT-CREATED-TS ABOVE IS LEFT UNTOUCHED FOREVER.
036200     MOVE "Y" TO NOT-IS-READ.
036300     MOVE WS-STAMP-CCYY     TO NOT-MOD-CCYY.
036400     MOVE WS-STAMP-MM       TO NOT-MOD-MM.
036500     MOVE WS-STAMP-DD       TO NOT-MOD-DD.
036600     MOVE WS-STAMP-HR       TO NOT-MOD-HR.
036700     MOVE WS-STAMP-MN       TO NOT-MOD-MN.
036800     MOVE WS-STAMP-SS       TO NOT-MOD-SS.
036900*        NO INVALID KEY IS EXPECTED HERE - THE READ ABOVE JUST
037000*        PROVED THE RECORD IS ON FILE - BUT THE CLAUSE IS KEPT
037100*        FOR THE SAME SHAPE AS EVERY OTHER REWRITE IN THIS SHOP.
037200     REWRITE NOTIFICATION-RECORD
037300         INVALID KEY
037400             DISPLAY "MANNOT01 - REWRITE FAILED  ID=" NOT-ID
037500         NOT INVALID KEY
037600             ADD 1 TO WS-MRD-MARKED
037700     END-REWRITE.
037800     GO TO 600-EXIT.
037900 600-EXIT.
038000     EXIT.
038100
038200*    END OF RUN - CLOSE ALL FOUR FILES, REPORT BOTH PASSES'
038300*    TALLIES SEPARATELY SO THE OPERATOR CAN TELL A FAN-OUT
038400*    SHORTFALL FROM A MARK-READ SHORTFALL AT A GLANCE.
038500 900-TERMINAR.
038600     CLOSE MEMBER-FILE
038700           NOTIFY-TMPL-IN
038800           NOTIFICATION-FILE
038900           MARKREAD-IN.
039000     DISPLAY "MANNOT01 - TEMPLATES READ  " WS-TMPL-READ.
039100     DISPLAY "MANNOT01 - NOTICES WRITTEN " WS-NOT-WRITTEN.
039200     DISPLAY "MANNOT01 - MARK-READ READ  " WS-MRD-READ.
039300     DISPLAY "MANNOT01 - MARK-READ DONE  " WS-MRD-MARKED.
039400     DISPLAY "MANNOT01 - MARK-READ REJECT" WS-MRD-REJECTED.
039500     STOP RUN.
039600
039700
039800
039900
