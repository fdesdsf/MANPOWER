000100*****************************************************************
000200*  MEMBREC.CPY                                                  *
000300*  MEMBER-RECORD  --  CHAMA MEMBER MASTER                       *
000400*  UNIZAR DATA SERVICES - CHAMA SYSTEMS GROUP                    *
000500*-----------------------------------------------------------------
000600*  ONE ENTRY PER MEMBER OF A SAVINGS GROUP.  KEYED BY MEM-ID.    *
000700*  ROLE GOVERNS WHAT A MEMBER MAY APPROVE (SEE MANLN01/MANLN03)  *
000800*  AND WHETHER A GROUP MAY BE OPENED IN HIS NAME (SEE MANGRP01). *
000900*-----------------------------------------------------------------
001000*  CHANGE LOG
001100*  880214 ROL 0000  INITIAL LAYOUT PULLED FROM TARJETAREG.
001200*  880309 ROL 0000  ADDED MEM-GROUP-ID FOR CHAMA CONVERSION.
001300*  890117 MSZ 0114  ADDED MEM-ROLE AND 88-LEVELS FOR ROLE CODES.
001400*  890612 MSZ 0114  ADDED MEM-STATUS ACTIVE/INACTIVE SWITCH.
001500*  921003 JFR 0219  ADDED CREATED-ON / MODIFIED-ON AUDIT STAMPS.
001600*  981130 TAB Y2K1  EXPANDED MEM-JOIN-CCYY TO 4 DIGITS FOR Y2K.
001700*  990226 TAB Y2K1  EXPANDED AUDIT STAMP YEARS TO 4 DIGITS.
001800*  020514 JFR 0311  ADDED MEM-PHONE FOR SMS NOTIFICATION TIE-IN.
001900*  110915 MSZ 0411  ADDED FIELD-BY-FIELD RATIONALE COMMENTS -
002000*                    WHAT EACH FIELD IS FOR AND WHICH PROGRAMS
002100*                    CARE ABOUT IT.  NO LAYOUT CHANGE.
002200*****************************************************************
002300 01  MEMBER-RECORD.
002400*        SINGLE KEY FOR THIS RECORD - RECORD KEY ON THE INDEXED
002500*        FILE, NEVER REGENERATED BY ANY PROGRAM THAT ALREADY
002600*        HOLDS ONE.
002700     05  MEM-ID                     PIC X(36).
002800*        ALTERNATE RECORD KEY - DUPLICATES ALLOWED, EVERY MEMBER
002900*        OF THE SAME GROUP SHARES THIS VALUE.
003000     05  MEM-GROUP-ID                PIC X(36).
003100*        NAME HELD AS TWO SEPARATE FIELDS, NOT ONE FREE-FORM
003200*        FIELD - NEITHER IS EDITED OR VALIDATED ON THIS LAYOUT.
003300     05  MEM-NAME-BLOCK.
003400         10  MEM-FIRST-NAME          PIC X(100).
003500         10  MEM-LAST-NAME           PIC X(100).
003600     05  MEM-EMAIL                   PIC X(150).
003700     05  MEM-PHONE                   PIC X(20).
003800*        ACTIVE/INACTIVE - MANMEM01 AND MANGRP01 TEST THIS VIA
003900*        THE 88-LEVELS, NEVER AGAINST THE LITERAL DIRECTLY.
004000     05  MEM-STATUS                  PIC X(10).
004100         88  MEM-STATUS-ACTIVE           VALUE "Active".
004200         88  MEM-STATUS-INACTIVE         VALUE "Inactive".
004300*        GOVERNS WHAT THIS MEMBER MAY APPROVE AND WHETHER A
004400*        GROUP MAY BE OPENED IN HIS NAME - SEE THE PROGRAM
004500*        BANNER ABOVE FOR WHICH PROGRAMS CARE ABOUT EACH ROLE.
004600     05  MEM-ROLE                    PIC X(15).
004700         88  MEM-ROLE-SUPERADMIN         VALUE "SuperAdmin".
004800         88  MEM-ROLE-GROUPADMIN         VALUE "GroupAdmin".
004900         88  MEM-ROLE-MEMBER             VALUE "Member".
005000*        DATE THE MEMBER JOINED HIS GROUP, HELD AS DISCRETE
005100*        YEAR/MONTH/DAY SO THE REPORT PROGRAMS CAN EDIT EACH
005200*        PART SEPARATELY.
005300     05  MEM-JOIN-DATE-G.
005400         10  MEM-JOIN-CCYY            PIC 9(4).
005500         10  MEM-JOIN-MM               PIC 9(2).
005600         10  MEM-JOIN-DD               PIC 9(2).
005700*        SINGLE 8-DIGIT VIEW OF THE SAME JOIN DATE, USED WHERE
005800*        A PROGRAM WANTS ONE COMPARABLE NUMBER INSTEAD OF THREE
005900*        SEPARATE FIELDS.
006000     05  MEM-JOIN-DATE-N REDEFINES MEM-JOIN-DATE-G
006100                                     PIC 9(8).
006200*        STAMPED ONCE, THE RUN THIS MEMBER WAS ADDED - NEVER
006300*        CHANGED BY A LATER RUN.
006400     05  MEM-CREATED-TS.
006500         10  MEM-CRT-CCYY              PIC 9(4).
006600         10  MEM-CRT-MM                PIC 9(2).
006700         10  MEM-CRT-DD                PIC 9(2).
006800         10  MEM-CRT-HR                PIC 9(2).
006900         10  MEM-CRT-MN                PIC 9(2).
007000         10  MEM-CRT-SS                PIC 9(2).
007100*        RESTAMPED BY WHICHEVER RUN LAST TOUCHED THIS RECORD -
007200*        ON A FIRST ADD THIS EQUALS MEM-CREATED-TS.
007300     05  MEM-MODIFIED-TS.
007400         10  MEM-MOD-CCYY              PIC 9(4).
007500         10  MEM-MOD-MM                PIC 9(2).
007600         10  MEM-MOD-DD                PIC 9(2).
007700         10  MEM-MOD-HR                PIC 9(2).
007800         10  MEM-MOD-MN                PIC 9(2).
007900         10  MEM-MOD-SS                PIC 9(2).
008000*        SINGLE 14-DIGIT CCYYMMDDHHMMSS VIEW OF THE MODIFIED
008100*        STAMP, MOVED STRAIGHT FROM FUNCTION CURRENT-DATE(1:14)
008200*        AT THE ADD PROGRAM RATHER THAN BUILT FIELD BY FIELD.
008300     05  MEM-AUDIT-TS-N REDEFINES MEM-MODIFIED-TS
008400                                     PIC 9(14).
008500*        PAD TO ROUND OUT THE RECORD, SHOP STANDARD ON EVERY
008600*        01-LEVEL GROUP.
008700     05  FILLER                      PIC X(05).
008800
008900
