000100*****************************************************************
000200*  GRPREC.CPY                                                   *
000300*  GROUP-RECORD  --  CHAMA GROUP MASTER                         *
000400*  UNIZAR DATA SERVICES - CHAMA SYSTEMS GROUP                    *
000500*-----------------------------------------------------------------
000600*  ONE ENTRY PER SAVINGS GROUP.  KEYED BY GRP-ID.  A GROUP MUST  *
000700*  BE ACTIVE TO ACCEPT CONTRIBUTIONS, LOANS OR EXPENSES (SEE     *
000800*  MANCON01, MANLN01, MANEXP01).  TERMINATION IS PERMANENT.      *
000900*-----------------------------------------------------------------
001000*  CHANGE LOG
001100*  880221 ROL 0000  INITIAL LAYOUT PULLED FROM MOVIMIENTO-REG.
001200*  880405 ROL 0000  RENAMED FOR CHAMA GROUP CONVERSION.
001300*  890117 MSZ 0114  ADDED GRP-CREATED-BY FOR ROLE-GATED CREATE.
001400*  900822 MSZ 0158  ADDED GRP-STATUS ACTIVE/TERMINATED SWITCH.
001500*  981130 TAB Y2K1  EXPANDED GRP-CREATION-CCYY TO 4 DIGITS.
001600*  020514 JFR 0311  ADDED GRP-MEMBER-CNT RUNNING HEAD COUNT,
001700*                    MAINTAINED BY MANMEM01 ON EVERY SUCCESSFUL
001800*                    MEMBER ADD - NOT A POINT-IN-TIME QUERY.
001900*  030822 ROL 0344  ADDED GRP-CONTRIB-CNT RUNNING CONTRIBUTION
002000*                    COUNT, MAINTAINED BY MANCON01 ON EVERY
002100*                    SUCCESSFUL POST (ALONGSIDE ITS OWN PER-RUN
002200*                    GROUP-SUMMARY-OUT BREAK REPORT TOTALS).
002300*  090310 JFR 0390  DROPPED GRP-MEMBER-CNT AND GRP-CONTRIB-CNT.
002400*                    NEITHER FIELD IS PART OF THE GROUP MASTER
002500*                    PER THE CURRENT RECORD STANDARD, AND THE
002600*                    ONLY REPORT THAT WANTS A CONTRIBUTION COUNT
002700*                    (GROUP-SUMMARY-OUT) ALREADY CARRIES ITS OWN
002800*                    PER-RUN COUNT - A PERSISTED RUNNING COUNTER
002900*                    ON THE MASTER WAS NEVER READ BY ANY JOB.
003000*                    MANCON01 AND MANMEM01 REVERTED TO READ-ONLY
003100*                    ACCESS ON GROUP-FILE.  FILLER WIDENED BY THE
003200*                    DROPPED FIELDS' WIDTH SO ANY JCL CODED TO
003300*                    THE OLD LRECL STILL WORKS UNCHANGED.
003400*****************************************************************
003500 01  GROUP-RECORD.
003600     05  GRP-ID                     PIC X(36).
003700     05  GRP-NAME                   PIC X(100).
003800*        THE SOCIO WHO OPENED THE GROUP - MUST HOLD GROUPADMIN
003900*        OR SUPERADMIN AT CREATE TIME.  SEE MANGRP01'S CREATOR
004000*        VALIDATION PARAGRAPH FOR THE ACTUAL ROLE TEST.
004100     05  GRP-CREATED-BY             PIC X(36).
004200*        A TERMINATED GROUP NEVER REOPENS IN THIS RELEASE - SEE
004300*        MANGRP01'S TERMINATE PATH, WHICH ONLY EVER MOVES
004400*        FORWARD FROM ACTIVE TO TERMINATED.
004500     05  GRP-STATUS                 PIC X(10).
004600         88  GRP-STATUS-ACTIVE          VALUE "Active".
004700         88  GRP-STATUS-TERMINATED      VALUE "Terminated".
004800     05  GRP-CREATION-DATE-G.
004900         10  GRP-CREAT-CCYY          PIC 9(4).
005000         10  GRP-CREAT-MM            PIC 9(2).
005100         10  GRP-CREAT-DD            PIC 9(2).
005200     05  GRP-CREATION-DATE-N REDEFINES GRP-CREATION-DATE-G
005300                                   PIC 9(8).
005400*        RESERVED - FORMERLY GRP-MEMBER-CNT/GRP-CONTRIB-CNT, SEE
005500*        090310 CHANGE ABOVE.  LEFT AS FILLER RATHER THAN
005600*        SHRINKING THE RECORD.
005700     05  FILLER                     PIC X(32).
005800
