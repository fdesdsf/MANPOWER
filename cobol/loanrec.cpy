000100*****************************************************************
000200*  LOANREC.CPY                                                  *
000300*  LOAN-RECORD  --  CHAMA LOAN MASTER                           *
000400*  UNIZAR DATA SERVICES - CHAMA SYSTEMS GROUP                    *
000500*-----------------------------------------------------------------
000600*  ONE ENTRY PER LOAN, UPDATED IN PLACE THROUGH ITS LIFE CYCLE:  *
000700*  PENDING (MANLN01) - APPROVED/REJECTED (MANLN03) - REPAYMENTS  *
000800*  POSTED (MANLN02) UNTIL LN-OUTSTANDING-BAL REACHES ZERO AND    *
000900*  LN-STATUS FLIPS TO PAID.  NO RECORD IS EVER DELETED - A PAID  *
001000*  LOAN STAYS ON FILE AS HISTORY.                                *
001100*-----------------------------------------------------------------
001200*  CHANGE LOG
001300*  880303 ROL 0000  INITIAL LAYOUT PULLED FROM MOVIMIENTO-REG.
001400*  880517 ROL 0000  RENAMED/RESIZED FOR CHAMA LOAN CONVERSION.
001500*  890117 MSZ 0114  ADDED LN-APPROVED-BY AND LN-STATUS 88-LEVELS.
001600*  910226 MSZ 0174  ADDED LN-INTEREST-RATE AND LN-CALC-INTEREST.
001700*  921003 JFR 0219  ADDED LN-TOTAL-PAID RUNNING REPAYMENT TOTAL.
001800*  981130 TAB Y2K1  EXPANDED START/DUE DATE YEARS TO 4 DIGITS.
001900*  020514 JFR 0311  ADDED LN-REASON FREE-TEXT FIELD.
002000*****************************************************************
002100 01  LOAN-RECORD.
002200*        KEY.  ASSIGNED BY THE SUBMITTING PROGRAM, NOT GENERATED
002300*        HERE - SEE MANLN01'S APPLICATION-IN LAYOUT.
002400     05  LN-ID                      PIC X(36).
002500     05  LN-MEMBER-ID                PIC X(36).
002600     05  LN-GROUP-ID                 PIC X(36).
002700*        PRINCIPAL REQUESTED.  NEVER CHANGES AFTER MANLN01 WRITES
002800*        THE RECORD.
002900     05  LN-AMOUNT                   PIC S9(10)V99.
003000*        ANNUAL RATE AS A PERCENT, E.G. 012.5000 = 12.5%.  SET
003100*        FROM THE GROUP'S STANDING RATE AT APPLICATION TIME.
003200     05  LN-INTEREST-RATE            PIC S9(3)V9(4).
003300*        FLAT INTEREST FOR THE FULL TERM - SEE MANLN01'S
003400*        600-CALCULAR-INTERES, NOT COMPOUNDED MONTHLY.
003500     05  LN-CALC-INTEREST            PIC S9(10)V99.
003600     05  LN-START-DATE-G.
003700         10  LN-START-CCYY            PIC 9(4).
003800         10  LN-START-MM              PIC 9(2).
003900         10  LN-START-DD              PIC 9(2).
004000     05  LN-START-DATE-N REDEFINES LN-START-DATE-G
004100                                   PIC 9(8).
004200     05  LN-DUE-DATE-G.
004300         10  LN-DUE-CCYY              PIC 9(4).
004400         10  LN-DUE-MM                PIC 9(2).
004500         10  LN-DUE-DD                PIC 9(2).
004600     05  LN-DUE-DATE-N REDEFINES LN-DUE-DATE-G
004700                                   PIC 9(8).
004800*        PENDING AT APPLICATION, SET TO APPROVED OR REJECTED BY
004900*        MANLN03, AND TO PAID BY MANLN02 WHEN THE BALANCE HITS
005000*        ZERO.  NO PATH MOVES A LOAN BACKWARD.
005100     05  LN-STATUS                   PIC X(10).
005200         88  LN-STATUS-PENDING           VALUE "PENDING".
005300         88  LN-STATUS-APPROVED          VALUE "APPROVED".
005400         88  LN-STATUS-REJECTED          VALUE "REJECTED".
005500         88  LN-STATUS-PAID              VALUE "PAID".
005600*        PRINCIPAL PLUS CALCULATED INTEREST, LESS PAYMENTS
005700*        APPLIED SO FAR.  MAINTAINED BY MANLN02 ONLY.
005800     05  LN-OUTSTANDING-BAL           PIC S9(10)V99.
005900     05  LN-TOTAL-PAID                PIC S9(10)V99.
006000*        THE GROUPADMIN WHO MUST DECIDE THIS LOAN.  MANLN03
006100*        REJECTS ANY DECISION TRANSACTION NOT ACTED BY THIS ID.
006200     05  LN-APPROVED-BY               PIC X(36).
006300     05  LN-REASON                    PIC X(255).
006400     05  FILLER                       PIC X(10).
006500
