000100*****************************************************************
000200*  MANMEM01                                                     *
000300*  CHAMA MEMBER ONBOARDING                                      *
000400*-----------------------------------------------------------------
000500*  ADDS A MEMBER TO THE MASTER.  A SUPERADMIN ROLE IS A SYSTEM-  *
000600*  WIDE SINGLETON - BEFORE WRITING A SUPERADMIN RECORD THE WHOLE *
000700*  MEMBER MASTER IS SCANNED FOR ONE ALREADY ON FILE.  ADAPTED    *
000800*  FROM BANK4'S MOVIMIENTOS POSTING SHELL.  THIS RUN NEVER TOUCH-*
000900*  ES THE GROUP MASTER - SEE THE 090310 CHANGE-LOG ENTRY BELOW.  *
001000*  DISPATCH IS BY GO TO - SEE 300-PROCESAR-SOCIO.                *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. MANMEM01.
001400 AUTHOR. R.OLALDE.
001500 INSTALLATION. UNIZAR DATA SERVICES - CHAMA SYSTEMS GROUP.
001600 DATE-WRITTEN. 08/22/1988.
001700 DATE-COMPILED.
001800 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001900*-----------------------------------------------------------------
002000*  CHANGE LOG
002100*  880822 ROL 0000  INITIAL WRITE-UP, ADAPTED FROM BANK4 POSTING
002200*                    SHELL - MOVIMIENTOS FIELDS REPLACED BY THE
002300*                    MEMBER MASTER LAYOUT.
002400*  881219 ROL 0058  ADDED SUPERADMIN SINGLETON SCAN BEFORE WRITE.
002500*  900417 MSZ 0119  STAMP MEM-CREATED-TS AND MEM-MODIFIED-TS EQUAL
002600*                    ON THE INITIAL ADD.
002700*  950330 TAB 0176  ADDED WS-MEMB-WRITTEN COUNT TO END-OF-RUN.
002800*  990108 JFR 0211  Y2K - TIMESTAMP BLOCKS CARRY FULL CCYY.
002900*  030822 ROL 0344  OPENED GROUP-FILE I-O AND ADDED GRP-MEMBER-CNT
003000*                    MAINTENANCE ON EVERY SUCCESSFUL MEMBER WRITE.
003100*  081114 ROL 0372  REWORKED DISPATCH AND REJECT PATHS TO GO TO,
003200*                    MATCHING THE REST OF THE SHOP'S BATCH STYLE.
003300*  090310 JFR 0390  BACKED OUT THE 030822 CHANGE ABOVE.
003400*                    GRP-MEMBER-CNT IS GONE FROM GRPREC.CPY (SEE
003500*                    ITS OWN LOG) - ONBOARDING NEVER NEEDED TO
003600*                    TOUCH THE GROUP MASTER AT ALL.  GROUP-FILE,
003700*                    ITS FD, AND 410-SUBIR-CABECERA-GRUPO ARE
003800*                    REMOVED FROM THIS PROGRAM ENTIRELY.
003900*  110826 TAB 0402  ADDED TRAILING FILLER TO WS-STAMP-WORK -
004000*                    EVERY WORKING-STORAGE GROUP GETS A PAD BYTE
004100*                    PER SHOP STANDARD.
004200*  110909 MSZ 0406  ADDED EXPLICIT END-IF TO EVERY IF IN THIS
004300*                    PROGRAM - WAS RELYING ON THE PERIOD TO CLOSE
004400*                    SCOPE, WHICH IS NOT HOW THE REST OF THE SHOP
004500*                    WRITES AN IF.  NO LOGIC CHANGE.
004600*  110915 MSZ 0411  ADDED RATIONALE COMMENTS THROUGHOUT - FIELD
004700*                    PURPOSE ON MEMBER-REC-IN, WHY EACH FD IS
004800*                    OPENED THE WAY IT IS, AND THE REASONING
004900*                    BEHIND EVERY GO TO, SWITCH, AND REDEFINES IN
005000*                    THE PROCEDURE DIVISION.  NO LOGIC CHANGE.
005100*-----------------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*        MEMBER MASTER - DYNAMIC ACCESS BECAUSE 320-BUSCAR-
005900*        SUPERADMIN SCANS BY NEXT RECORD WHILE 400-ESCRIBIR-
006000*        SOCIO WRITES BY KEY.
006100     SELECT MEMBER-FILE ASSIGN TO "MEMBFILE"
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS DYNAMIC
006400         RECORD KEY IS MEM-ID
006500*        ALTERNATE KEY DECLARED FOR SYMMETRY WITH THE OTHER
006600*        PROGRAMS THAT LOOK MEMBERS UP BY GROUP - NOT READ BY
006700*        THIS PROGRAM ITSELF.
006800         ALTERNATE RECORD KEY IS MEM-GROUP-ID WITH DUPLICATES
006900         FILE STATUS IS FS-MEMB.
007000*        ONBOARDING FEED, ONE MEMBER PER RECORD.
007100     SELECT MEMBER-IN ASSIGN TO "MEMBERIN"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-MIN.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*    THE MEMBER MASTER.  310-VALIDAR-SUPERADMIN AND 320-BUSCAR-
007800*    SUPERADMIN BELOW SCAN THIS WHOLE FILE ON EVERY SUPERADMIN
007900*    ADD; 400-ESCRIBIR-SOCIO DOES THE ACTUAL WRITE.
008000 FD  MEMBER-FILE
008100     LABEL RECORD IS STANDARD
008200     VALUE OF FILE-ID IS "MEMBFILE".
008300 COPY MEMBREC.
008400*
008500*    THE ONBOARDING FEED - ONE INPUT RECORD PER NEW MEMBER, READ
008600*    ONCE AND NEVER REWRITTEN.
008700 FD  MEMBER-IN
008800     LABEL RECORD IS STANDARD
008900     VALUE OF FILE-ID IS "MEMBERIN".
009000*        UNEDITED FEED LAYOUT - FIELD WIDTHS MATCH MEMBREC.CPY
009100*        SO THE MOVE AT 400-ESCRIBIR-SOCIO IS A STRAIGHT COPY.
009200 01  MEMBER-REC-IN.
009300*        CARRIED THROUGH UNCHANGED TO MEM-ID AT 400-ESCRIBIR-
009400*        SOCIO - NOT REGENERATED BY THIS RUN.
009500     05  MIN-ID                       PIC X(36).
009600*        THE GROUP THE NEW MEMBER JOINS - NOT VALIDATED AGAINST
009700*        GROUP-FILE ON THIS RUN, THE FEED IS TRUSTED AS CORRECT.
009800     05  MIN-GROUP-ID                 PIC X(36).
009900     05  MIN-FIRST-NAME               PIC X(100).
010000     05  MIN-LAST-NAME                PIC X(100).
010100     05  MIN-EMAIL                    PIC X(150).
010200     05  MIN-PHONE                    PIC X(20).
010300*        "SuperAdmin", "GroupAdmin" OR "Member" - ONLY THE FIRST
010400*        TRIGGERS THE SINGLETON SCAN AT 300-PROCESAR-SOCIO.
010500     05  MIN-ROLE                     PIC X(15).
010600     05  FILLER                       PIC X(08).
010700*
010800 WORKING-STORAGE SECTION.
010900*        FILE STATUS BYTES, 77-LEVEL PER SHOP HABIT.
011000 77  FS-MEMB                          PIC X(02).
011100 77  FS-MIN                           PIC X(02).
011200*        END-OF-FILE, PER-ADD REJECT, AND SUPERADMIN-FOUND FLAGS.
011300*        WS-EOF-MIN IS DECLARED BUT UNUSED BY NAME - THE READ
011400*        LOOP TESTS THE AT END CLAUSE DIRECTLY INSTEAD.
011500 77  WS-EOF-MIN                       PIC X(01) VALUE "N".
011600     88  EOF-MIN                          VALUE "Y".
011700*        SET BY ANY VALIDATION FAILURE, TESTED BY 300 AND 310
011800*        ABOVE.  RESET TO "N" AT THE TOP OF EVERY 300 ENTRY.
011900 77  WS-REJECT-SW                     PIC X(01) VALUE "N".
012000     88  ADD-REJECTED                     VALUE "Y".
012100*        SET BY 320-BUSCAR-SUPERADMIN WHEN THE SCAN HITS AN
012200*        EXISTING SUPERADMIN RECORD - STOPS THE SCAN EARLY.
012300 77  WS-FOUND-SW                      PIC X(01) VALUE "N".
012400     88  SUPERADMIN-ON-FILE               VALUE "Y".
012500*        RUN COUNTERS, DISPLAYED AT 900-TERMINAR.
012600*        EVERY RECORD READ FROM MEMBER-IN, REGARDLESS OF OUTCOME.
012700 77  WS-MEMB-READ                      PIC 9(07) COMP.
012800*        EVERY MEMBER SUCCESSFULLY ADDED TO THE MASTER.
012900 77  WS-MEMB-WRITTEN                   PIC 9(07) COMP.
013000*        SINGLETON-RULE AND DUPLICATE-KEY REJECTS COMBINED - THE
013100*        DISPLAY AT 900-TERMINAR DOES NOT SPLIT THE TWO OUT.
013200 77  WS-MEMB-REJECTED                  PIC 9(07) COMP.
013300*
013400*        TIMESTAMP WORK AREA - SPLIT FORM USED TO FILL THE
013500*        INDIVIDUAL MEM-CRT-xxx FIELDS, NUMERIC FORM USED FOR
013600*        THE SINGLE MEM-AUDIT-TS-N MOVE.
013700 01  WS-STAMP-WORK.
013800     05  WS-STAMP-CCYY               PIC 9(4).
013900     05  WS-STAMP-MM                 PIC 9(2).
014000     05  WS-STAMP-DD                 PIC 9(2).
014100     05  WS-STAMP-HR                 PIC 9(2).
014200     05  WS-STAMP-MN                 PIC 9(2).
014300     05  WS-STAMP-SS                 PIC 9(2).
014400     05  FILLER                      PIC X(01).
014500*
014600*        SINGLE-FIELD NUMERIC VIEW, POPULATED DIRECTLY FROM
014700*        FUNCTION CURRENT-DATE AT 100-INICIO, MOVED STRAIGHT TO
014800*        MEM-AUDIT-TS-N AT 400-ESCRIBIR-SOCIO.
014900 01  WS-STAMP-WORK-N REDEFINES WS-STAMP-WORK
015000                                     PIC 9(14).
015100*        ALPHA VIEW OF THE SAME STAMP, USED ONLY ON THE
015200*        END-OF-RUN DISPLAY LINE.
015300 01  WS-STAMP-WORK-A REDEFINES WS-STAMP-WORK
015400                                     PIC X(14).
015500*        DATE-PART/TIME-PART SPLIT OF THE SAME STAMP - THE
015600*        END-OF-RUN DISPLAY SHOWS THE DATE HALF ONLY.
015700 01  WS-STAMP-SPLIT REDEFINES WS-STAMP-WORK.
015800*        THE HALF READ BACK AT 900-TERMINAR - THE TIME HALF
015900*        BELOW IS DECLARED BUT NEVER DISPLAYED.
016000     05  WS-STAMP-SPLIT-DATE         PIC 9(8).
016100     05  WS-STAMP-SPLIT-TIME         PIC 9(6).
016200*
016300 PROCEDURE DIVISION.
016400*        OPEN, THEN FALL INTO THE READ LOOP.  THE PROGRAM NEVER
016500*        RETURNS TO THIS PARAGRAPH.
016600*        DRIVER - OPEN FILES ONCE, THEN FALL INTO THE READ LOOP.
016700*        THIS PARAGRAPH NEVER RETURNS - 900-TERMINAR STOPS THE
016800*        RUN WHEN THE FEED IS EXHAUSTED.
016900 000-MAIN-LINE.
017000     PERFORM 100-INICIO THRU 100-INICIO-EXIT.
017100     GO TO 200-LEER-SOCIO.
017200*
017300 100-INICIO.
017400*        OPENED I-O, NOT INPUT - 400-ESCRIBIR-SOCIO WRITES TO
017500*        THIS SAME FILE AND 320-BUSCAR-SUPERADMIN READS IT
017600*        FORWARD BY NEXT RECORD.
017700     OPEN I-O MEMBER-FILE.
017800     IF FS-MEMB NOT = "00"
017900         DISPLAY "MANMEM01 - CANNOT OPEN MEMBER-FILE " FS-MEMB
018000         STOP RUN
018100     END-IF.
018200     OPEN INPUT MEMBER-IN.
018300     IF FS-MIN NOT = "00"
018400         DISPLAY "MANMEM01 - CANNOT OPEN MEMBER-IN " FS-MIN
018500         STOP RUN
018600     END-IF.
018700*        ONE STAMP FOR THE WHOLE RUN - EVERY MEMBER ADDED THIS
018800*        RUN SHARES THE SAME CREATED/MODIFIED TIMESTAMP.
018900     MOVE FUNCTION CURRENT-DATE(1:14) TO WS-STAMP-WORK-N.
019000 100-INICIO-EXIT.
019100     EXIT.
019200*
019300*        READ LOOP - ONE ONBOARDING RECORD AT A TIME.
019400 200-LEER-SOCIO.
019500*        AT END DROPS STRAIGHT TO 900-TERMINAR - NO FURTHER
019600*        ONBOARDING RECORD IS READ AFTER THE FEED RUNS DRY.
019700     READ MEMBER-IN
019800         AT END
019900             GO TO 900-TERMINAR.
020000     ADD 1 TO WS-MEMB-READ.
020100     PERFORM 300-PROCESAR-SOCIO THRU 300-EXIT.
020200     GO TO 200-LEER-SOCIO.
020300*
020400*        A SUPERADMIN ADD IS VALIDATED AGAINST THE SINGLETON
020500*        RULE BEFORE ANY WRITE IS ATTEMPTED; ANY OTHER ROLE
020600*        GOES STRAIGHT TO THE WRITE.
020700 300-PROCESAR-SOCIO.
020800*        RESET FOR THIS RECORD - A PRIOR REJECT MUST NOT BLEED
020900*        INTO THE NEXT MEMBER'S PROCESSING.
021000     MOVE "N" TO WS-REJECT-SW.
021100*        ONLY A SUPERADMIN ADD PAYS THE COST OF THE FULL-FILE
021200*        SCAN BELOW - GROUPADMIN AND MEMBER ADDS SKIP IT.
021300     IF MIN-ROLE = "SuperAdmin"
021400         PERFORM 310-VALIDAR-SUPERADMIN THRU 310-EXIT
021500     END-IF.
021600     IF ADD-REJECTED
021700         ADD 1 TO WS-MEMB-REJECTED
021800         GO TO 300-EXIT
021900     END-IF.
022000     PERFORM 400-ESCRIBIR-SOCIO THRU 400-EXIT.
022100     GO TO 300-EXIT.
022200*
022300*        SCAN THE WHOLE MEMBER MASTER FOR AN EXISTING SUPERADMIN.
022400*        POSITIONS AT LOW-VALUES AND READS FORWARD UNTIL FOUND
022500*        OR END OF FILE - SEE 320-BUSCAR-SUPERADMIN.
022600 310-VALIDAR-SUPERADMIN.
022700     MOVE "N" TO WS-FOUND-SW.
022800*        LOW-VALUES POSITIONS THE START AT THE VERY FIRST KEY -
022900*        THE SCAN BELOW THEN WALKS EVERY RECORD ON THE MASTER.
023000     MOVE LOW-VALUES TO MEM-ID.
023100     START MEMBER-FILE KEY IS NOT LESS THAN MEM-ID
023200         INVALID KEY
023300             MOVE "Y" TO WS-REJECT-SW.
023400*        AN EMPTY MASTER FAILS THE START - NOT A REAL ERROR, IT
023500*        JUST MEANS NO SUPERADMIN CAN POSSIBLY BE ON FILE YET.
023600     IF ADD-REJECTED
023700         GO TO 310-EXIT
023800     END-IF.
023900     PERFORM 320-BUSCAR-SUPERADMIN THRU 320-EXIT
024000         UNTIL SUPERADMIN-ON-FILE OR FS-MEMB NOT = "00".
024100     IF SUPERADMIN-ON-FILE
024200         DISPLAY "MANMEM01 - REJECT, SUPERADMIN ALREADY ON FILE"
024300         MOVE "Y" TO WS-REJECT-SW
024400     END-IF.
024500 310-EXIT.
024600     EXIT.
024700*
024800 320-BUSCAR-SUPERADMIN.
024900*        FORCES FS-MEMB OFF "00" ON AT END SO THE PERFORM UNTIL
025000*        AT 310 ABOVE STOPS - THE SHOP'S STANDARD FILE-STATUS-
025100*        AS-LOOP-EXIT IDIOM, NOT A REAL ERROR CONDITION.
025200     READ MEMBER-FILE NEXT RECORD
025300         AT END
025400             MOVE "10" TO FS-MEMB
025500             GO TO 320-EXIT.
025600     IF MEM-ROLE-SUPERADMIN
025700         MOVE "Y" TO WS-FOUND-SW
025800     END-IF.
025900 320-EXIT.
026000     EXIT.
026100*
026200*        BUILD AND WRITE THE NEW MEMBER MASTER RECORD, STAMPING
026300*        JOIN DATE AND AUDIT TIMESTAMPS FROM THE SAME RUN-START
026400*        STAMP EVERY RECORD THIS RUN USES.  A DUPLICATE KEY IS
026500*        COUNTED AS A REJECT, NOT A FATAL ERROR.
026600 400-ESCRIBIR-SOCIO.
026700*        FEED FIELDS MOVE ACROSS ONE FOR ONE - MEMBREC.CPY AND
026800*        MEMBER-REC-IN ABOVE SHARE THE SAME WIDTHS ON PURPOSE.
026900     MOVE MIN-ID              TO MEM-ID.
027000     MOVE MIN-GROUP-ID        TO MEM-GROUP-ID.
027100     MOVE MIN-FIRST-NAME      TO MEM-FIRST-NAME.
027200     MOVE MIN-LAST-NAME       TO MEM-LAST-NAME.
027300     MOVE MIN-EMAIL           TO MEM-EMAIL.
027400     MOVE MIN-PHONE           TO MEM-PHONE.
027500     MOVE MIN-ROLE            TO MEM-ROLE.
027600*        EVERY NEW MEMBER STARTS ACTIVE - THERE IS NO "PENDING"
027700*        OR "INVITED" STATE IN THIS RELEASE.
027800     MOVE "Active"            TO MEM-STATUS.
027900*        JOIN DATE IS THE DATE HALF OF THE RUN STAMP - NOT THE
028000*        TIME HALF, THE MINUTE A MEMBER JOINED IS NOT TRACKED.
028100     MOVE WS-STAMP-CCYY       TO MEM-JOIN-CCYY.
028200     MOVE WS-STAMP-MM         TO MEM-JOIN-MM.
028300     MOVE WS-STAMP-DD         TO MEM-JOIN-DD.
028400*        CREATED-TS IS BROKEN OUT FIELD BY FIELD HERE BECAUSE
028500*        MEM-CRT-xxx IS A SPLIT GROUP, NOT A SINGLE NUMERIC ITEM.
028600     MOVE WS-STAMP-CCYY       TO MEM-CRT-CCYY.
028700     MOVE WS-STAMP-MM         TO MEM-CRT-MM.
028800     MOVE WS-STAMP-DD         TO MEM-CRT-DD.
028900     MOVE WS-STAMP-HR         TO MEM-CRT-HR.
029000     MOVE WS-STAMP-MN         TO MEM-CRT-MN.
029100     MOVE WS-STAMP-SS         TO MEM-CRT-SS.
029200*        MEM-AUDIT-TS-N IS THE SAME INSTANT AS A SINGLE 14-DIGIT
029300*        NUMBER - MODIFIED EQUALS CREATED ON A FIRST-EVER ADD.
029400     MOVE WS-STAMP-WORK-N     TO MEM-AUDIT-TS-N.
029500*        A DUPLICATE KEY MEANS THIS MEMBER ID WAS ALREADY ADDED
029600*        (THIS RUN OR A PRIOR ONE) - COUNTED AS A REJECT, NOT A
029700*        FATAL ERROR FOR THE REST OF THE RUN.
029800     WRITE MEMBER-RECORD
029900         INVALID KEY
030000             DISPLAY "MANMEM01 - WRITE FAILED, DUP KEY  ID="
030100                 MEM-ID
030200             ADD 1 TO WS-MEMB-REJECTED
030300             GO TO 400-EXIT
030400         NOT INVALID KEY
030500             ADD 1 TO WS-MEMB-WRITTEN
030600     END-WRITE.
030700 400-EXIT.
030800     EXIT.
030900*
031000 300-EXIT.
031100     EXIT.
031200*
031300*        END OF RUN - CLOSE FILES AND DISPLAY TOTALS.
031400 900-TERMINAR.
031500*        CLOSES BOTH FILES - THE MASTER WAS OPEN I-O, THE FEED
031600*        WAS OPEN INPUT ONLY, BOTH CLOSE THE SAME WAY HERE.
031700     CLOSE MEMBER-FILE MEMBER-IN.
031800*        DATE HALF OF THE RUN STAMP ONLY - THE TIME HALF IS NOT
031900*        OF INTEREST TO THE OPERATOR READING THE JOB LOG.
032000     DISPLAY "MANMEM01 - RUN DATE " WS-STAMP-SPLIT-DATE.
032100*        READ/WRITTEN/REJECTED SHOULD ALWAYS RECONCILE - READ
032200*        EQUALS WRITTEN PLUS REJECTED, OR SOMETHING WAS MISSED.
032300     DISPLAY "MANMEM01 - READ     " WS-MEMB-READ.
032400     DISPLAY "MANMEM01 - WRITTEN  " WS-MEMB-WRITTEN.
032500     DISPLAY "MANMEM01 - REJECTED " WS-MEMB-REJECTED.
032600     STOP RUN.
032700
032800
032900
033000
033100
