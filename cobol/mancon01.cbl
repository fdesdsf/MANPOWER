000100*****************************************************************
000200*  MANCON01                                                     *
000300*  CHAMA CONTRIBUTION POSTING AND GROUP SUMMARY REPORT          *
000400*-----------------------------------------------------------------
000500*  READS A SORTED CONTRIBUTION TRANSACTION FILE, VALIDATES EACH  *
000600*  TRANSACTION AGAINST THE MEMBER AND GROUP MASTERS, POSTS THE   *
000700*  ACCEPTED TRANSACTIONS TO CONTRIBUTION-OUT AND ACCUMULATES A   *
000800*  RUNNING TOTAL/COUNT PER GROUP, BREAKING WHEN CON-GROUP-ID     *
000900*  CHANGES.  A FINAL GRAND-TOTAL LINE CLOSES THE REPORT.         *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. MANCON01.
001300 AUTHOR. R.OLALDE.
001400 INSTALLATION. UNIZAR DATA SERVICES - CHAMA SYSTEMS GROUP.
001500 DATE-WRITTEN. 03/14/1988.
001600 DATE-COMPILED.
001700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001800*-----------------------------------------------------------------
001900*  CHANGE LOG
002000*  880314 ROL 0000  INITIAL WRITE-UP, ADAPTED FROM BANK9 MOVE-
002100*                    MENT/TRANSFER LISTING LOGIC.
002200*  880602 ROL 0041  ADDED REJECT DISPLAY FOR UNRESOLVED FK.
002300*  890117 MSZ 0114  SWITCHED MEMBER/GROUP LOOKUP TO INDEXED
002400*                    MASTER FILES (WAS SEQUENTIAL SCAN).
002500*  900215 MSZ 0158  ADDED GROUP-SUMMARY-OUT CONTROL-BREAK REPORT.
002600*  921003 JFR 0219  DEFAULT CON-STATUS TO COMPLETED ON INSERT
002700*                    WHEN TRANSACTION ARRIVES BLANK.
002800*  981130 TAB Y2K1  EXPANDED CON-TXN-DATE TO 8-DIGIT CCYYMMDD.
002900*  020514 JFR 0311  ADDED GRAND-TOTAL LINE AT END OF RUN.
003000*  050922 JFR 0329  RECAST MAIN LOOP TO GO-TO/PERFORM-THRU STYLE
003100*                    TO MATCH SHOP STANDARD - NO LOGIC CHANGE.
003200*  050922 JFR 0329  GROUP-FILE NOW OPENED I-O - SEE PARAGRAPH
003300*                    410-SUBIR-CABECERA-GRUPO BELOW.
003400*  051004 JFR 0331  ADDED GRP-CONTRIB-CNT MAINTENANCE ON EVERY
003500*                    POSTED CONTRIBUTION.  PRIOR RELEASES NEVER
003600*                    TOUCHED THIS FIELD AFTER GROUP CREATION - THE
003700*                    HEAD COUNT WAS ALWAYS STALE.  FIXED HERE.
003800*  090310 JFR 0390  BACKED OUT THE 050922/051004 CHANGES ABOVE.
003900*                    GRP-CONTRIB-CNT IS GONE FROM GRPREC.CPY (SEE
004000*                    ITS OWN LOG) - THE GROUP MASTER NEVER NEEDED
004100*                    A PERSISTED HEAD COUNT, AND NOTHING EVER READ
004200*                    ONE BACK.  GROUP-FILE IS OPENED INPUT AGAIN;
004300*                    410-SUBIR-CABECERA-GRUPO IS GONE.
004400*  110826 TAB 0402  ADDED TRAILING FILLER TO WS-GROUP-BREAK,
004500*                    WS-GRAND-BREAK AND WS-DATE-BREAKOUT - EVERY
004600*                    WORKING-STORAGE GROUP GETS A PAD BYTE PER
004700*                    SHOP STANDARD, NOT JUST FD RECORDS.
004800*-----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    MEMBER MASTER - READ ONLY, KEYED LOOKUP OF CIN-MEMBER-ID.
005600     SELECT MEMBER-FILE ASSIGN TO "MEMBFILE"
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS RANDOM
005900         RECORD KEY IS MEM-ID
006000         FILE STATUS IS FS-MEMB.
006100
006200*    GROUP MASTER - READ ONLY, KEYED LOOKUP OF CIN-GROUP-ID.  THIS
006300*    RUN NEVER WRITES THE GROUP MASTER - IT ONLY CONFIRMS THE
006400*    GROUP EXISTS BEFORE POSTING THE TRANSACTION.
006500     SELECT GROUP-FILE ASSIGN TO "GRPFILE"
006600         ORGANIZATION IS INDEXED
006700         ACCESS MODE IS RANDOM
006800         RECORD KEY IS GRP-ID
006900         FILE STATUS IS FS-GRP.
007000
007100*    INCOMING CONTRIBUTION TRANSACTIONS - SORTED ASCENDING BY
007200*    GROUP ID UPSTREAM OF THIS RUN SO THE CONTROL BREAK BELOW
007300*    WORKS WITHOUT A SORT STEP IN THIS PROGRAM.
007400     SELECT CONTRIBUTION-IN ASSIGN TO "CONTRBIN"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-CIN.
007700
007800*    ACCEPTED TRANSACTIONS, ONE LINE PER POSTED CONTRIBUTION.
007900     SELECT CONTRIBUTION-OUT ASSIGN TO "CONTRBOT"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-COUT.
008200
008300*    PER-GROUP AND GRAND-TOTAL SUMMARY REPORT.
008400     SELECT GROUP-SUMMARY-OUT ASSIGN TO "GRPSUMRY"
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-SUM.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  MEMBER-FILE
009100     LABEL RECORD IS STANDARD
009200     VALUE OF FILE-ID IS "MEMBFILE".
009300 COPY MEMBREC.
009400
009500 FD  GROUP-FILE
009600     LABEL RECORD IS STANDARD
009700     VALUE OF FILE-ID IS "GRPFILE".
009800 COPY GRPREC.
009900
010000*    TRANSACTION-IN LAYOUT IS KEPT FLAT HERE, NOT PULLED FROM A
010100*    COPYBOOK, BECAUSE IT IS A LINE SEQUENTIAL FEED FILE, NOT AN
010200*    INDEXED MASTER SHARED WITH ANY OTHER PROGRAM IN THIS RUN.
010300 FD  CONTRIBUTION-IN
010400     LABEL RECORD IS STANDARD
010500     VALUE OF FILE-ID IS "CONTRBIN".
010600 01  CONTRIBUTION-REC-IN.
010700*        PRIMARY KEY, CARRIED THROUGH UNCHANGED TO COUT-ID ON
010800*        THE POSTED RECORD BELOW.
010900     05  CIN-ID                     PIC X(36).
011000*        FOREIGN KEY INTO MEMBER-FILE, RESOLVED AT
011100*        310-VALIDAR-CONTRIB.
011200     05  CIN-MEMBER-ID               PIC X(36).
011300*        SORT KEY FOR THE CONTROL BREAK AT 320-CHECK-BREAK.
011400     05  CIN-GROUP-ID                PIC X(36).
011500*        FREE-FORM TYPE FIELD - NOT VALIDATED AGAINST A FIXED
011600*        LIST OF VALUES ON THIS RUN.
011700     05  CIN-TXN-TYPE                PIC X(20).
011800*        MUST BE POSITIVE - EDITED AT 310-VALIDAR-CONTRIB.
011900     05  CIN-AMOUNT                  PIC S9(10)V99.
012000*        ARRIVES PRE-FORMATTED CCYYMMDD - NO DATE EDIT IS DONE
012100*        ON THIS RUN, THE VALUE IS CARRIED THROUGH AS-IS.
012200     05  CIN-TXN-DATE                PIC 9(8).
012300     05  CIN-PAYMENT-METHOD          PIC X(50).
012400*        BLANK DEFAULTS TO "Completed" AT 400-POSTEAR-CONTRIB.
012500     05  CIN-STATUS                  PIC X(20).
012600     05  CIN-DESCRIPTION             PIC X(255).
012700     05  FILLER                      PIC X(05).
012800
012900 FD  CONTRIBUTION-OUT
013000     LABEL RECORD IS STANDARD
013100     VALUE OF FILE-ID IS "CONTRBOT".
013200*    ONE LINE PER ACCEPTED TRANSACTION - LAYOUT MIRRORS
013300*    CONTRIBUTION-REC-IN ABOVE FIELD FOR FIELD.
013400 01  CONTRIBUTION-REC-OUT.
013500     05  COUT-ID                     PIC X(36).
013600     05  COUT-MEMBER-ID               PIC X(36).
013700     05  COUT-GROUP-ID                PIC X(36).
013800     05  COUT-TXN-TYPE                PIC X(20).
013900     05  COUT-AMOUNT                  PIC S9(10)V99.
014000     05  COUT-TXN-DATE                PIC 9(8).
014100     05  COUT-PAYMENT-METHOD          PIC X(50).
014200     05  COUT-STATUS                  PIC X(20).
014300     05  COUT-DESCRIPTION             PIC X(255).
014400     05  FILLER                       PIC X(05).
014500
014600 FD  GROUP-SUMMARY-OUT
014700     LABEL RECORD IS STANDARD
014800     VALUE OF FILE-ID IS "GRPSUMRY".
014900 01  GROUP-SUMMARY-LINE.
015000*        EITHER A GROUP ID OR THE LITERAL "GRAND-TOTAL-ALL-
015100*        GROUPS" ON THE FINAL LINE WRITTEN BY 750 BELOW.
015200     05  SUML-GROUP-ID                PIC X(36).
015300     05  FILLER                       PIC X(02).
015400*        ZERO-SUPPRESSED EDITED TOTAL - SOURCED FROM
015500*        WS-GROUP-TOTAL OR WS-GRAND-TOTAL AT WRITE TIME.
015600     05  SUML-TOTAL-CONTRIB           PIC Z,ZZZ,ZZZ,ZZ9.99.
015700     05  FILLER                       PIC X(02).
015800*        COUNT OF CONTRIBUTIONS ROLLED INTO THE TOTAL ABOVE.
015900     05  SUML-CONTRIB-COUNT           PIC ZZZ,ZZ9.
016000     05  FILLER                       PIC X(10).
016100
016200 WORKING-STORAGE SECTION.
016300*    END-OF-FILE SWITCH FOR CONTRIBUTION-IN.  KEPT AS A 77-LEVEL
016400*    STANDALONE ITEM PER SHOP STANDARD - ONE FIELD, NO GROUPING.
016500 77  WS-EOF-CONTRIB              PIC X(01) VALUE "N".
016600     88  EOF-CONTRIB                 VALUE "Y".
016700*    SET "Y" BY 310-VALIDAR-CONTRIB WHEN ANY EDIT FAILS; TESTED
016800*    BY 300-PROCESAR-CONTRIB TO ROUTE TO THE REJECT COUNTER.
016900 77  WS-REJECT-SW                PIC X(01) VALUE "N".
017000     88  CONTRIB-REJECTED            VALUE "Y".
017100*    "Y" UNTIL THE FIRST TRANSACTION OF THE RUN HAS ESTABLISHED
017200*    WS-PRIOR-GROUP-ID; SUPPRESSES A SPURIOUS BREAK ON RECORD 1.
017300 77  WS-FIRST-GROUP-SW           PIC X(01) VALUE "Y".
017400     88  FIRST-GROUP                  VALUE "Y".
017500
017600*    FILE STATUS BYTES - ONE PER FILE, 77-LEVEL, SHOP STANDARD.
017700 77  FS-MEMB                         PIC X(02).
017800 77  FS-GRP                          PIC X(02).
017900 77  FS-CIN                          PIC X(02).
018000 77  FS-COUT                         PIC X(02).
018100 77  FS-SUM                          PIC X(02).
018200
018300*    RUN COUNTERS - ALL BINARY, DISPLAYED AT 900-TERMINAR.
018400 77  WS-CONTRIB-READ             PIC 9(07) COMP.
018500 77  WS-CONTRIB-POSTED           PIC 9(07) COMP.
018600 77  WS-CONTRIB-REJECTED         PIC 9(07) COMP.
018700 77  WS-GROUP-CNT                PIC 9(05) COMP.
018800
018900*    RUNNING PER-GROUP ACCUMULATOR.  RESET TO ZERO BY
019000*    600-ROMPER-GRUPO AFTER EACH SUMMARY LINE IS WRITTEN.
019100 01  WS-GROUP-BREAK.
019200     05  WS-PRIOR-GROUP-ID           PIC X(36).
019300     05  WS-GROUP-TOTAL              PIC S9(12)V99 VALUE 0.
019400     05  WS-GROUP-COUNT              PIC 9(06) COMP VALUE 0.
019500     05  FILLER                      PIC X(01).
019600
019700*    RUNNING GRAND-TOTAL ACROSS ALL GROUPS, WRITTEN AS THE LAST
019800*    LINE OF GROUP-SUMMARY-OUT BY 750-ESCRIBIR-GRAN-TOTAL.
019900 01  WS-GRAND-BREAK.
020000     05  WS-GRAND-TOTAL              PIC S9(12)V99 VALUE 0.
020100     05  WS-GRAND-COUNT              PIC 9(08) COMP VALUE 0.
020200     05  FILLER                      PIC X(01).
020300
020400*    NUMERIC-EDITED VIEW OF THE GROUP-TOTAL PORTION OF
020500*    WS-GROUP-BREAK, USED ONLY FOR DIAGNOSTIC DISPLAYS.
020600 01  WS-GROUP-TOTAL-ED REDEFINES WS-GROUP-BREAK.
020700     05  FILLER                      PIC X(36).
020800     05  WS-GROUP-TOTAL-NUM          PIC S9(10)V99.
020900     05  FILLER                      PIC X(06).
021000
021100*    RUN DATE, BROKEN OUT FOR THE SUMMARY REPORT HEADER AND ALSO
021200*    CARRIED AS A STRAIGHT 8-DIGIT NUMBER AND AN 8-BYTE
021300*    ALPHANUMERIC VIEW FOR THE CLOSING DISPLAY.
021400 01  WS-DATE-BREAKOUT.
021500     05  WS-RUN-CCYY                 PIC 9(4).
021600     05  WS-RUN-MM                   PIC 9(2).
021700     05  WS-RUN-DD                   PIC 9(2).
021800     05  FILLER                      PIC X(01).
021900 01  WS-RUN-DATE-N REDEFINES WS-DATE-BREAKOUT
022000                                     PIC 9(8).
022100 01  WS-RUN-DATE-A REDEFINES WS-DATE-BREAKOUT
022200                                     PIC X(8).
022300
022400 PROCEDURE DIVISION.
022500*****************************************************************
022600*  000-MAIN-LINE - OPEN, DRIVE THE READ LOOP VIA GO TO, CLOSE.   *
022700*****************************************************************
022800 000-MAIN-LINE.
022900*    OPENS, THEN FALLS INTO THE READ LOOP - THE LOOP EXITS
023000*    STRAIGHT TO 700-FIN-PROCESO ON END OF FILE, NEVER BACK
023100*    HERE.
023200     PERFORM 100-INICIO THRU 100-EXIT.
023300     GO TO 200-LEER-CONTRIB.
023400
023500*    OPEN ALL FIVE FILES, STAMP THE RUN DATE, SEED
023600*    WS-PRIOR-GROUP-ID BLANK SO THE FIRST BREAK TEST BEHAVES.
023700 100-INICIO.
023800     OPEN INPUT MEMBER-FILE.
023900     IF FS-MEMB NOT = "00"
024000         DISPLAY "MANCON01 - CANNOT OPEN MEMBER-FILE " FS-MEMB
024100         STOP RUN
024200     END-IF.
024300     OPEN INPUT GROUP-FILE.
024400     IF FS-GRP NOT = "00"
024500         DISPLAY "MANCON01 - CANNOT OPEN GROUP-FILE " FS-GRP
024600         STOP RUN
024700     END-IF.
024800     OPEN INPUT CONTRIBUTION-IN.
024900     OPEN OUTPUT CONTRIBUTION-OUT.
025000     OPEN OUTPUT GROUP-SUMMARY-OUT.
025100     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-RUN-DATE-N.
025200     MOVE SPACES TO WS-PRIOR-GROUP-ID.
025300     GO TO 100-EXIT.
025400 100-EXIT.
025500     EXIT.
025600
025700*    READ LOOP - SELF-LOOPS VIA GO TO UNTIL AT END, THEN BRANCHES
025800*    STRAIGHT TO END-OF-RUN PROCESSING.  NO PERFORM ... UNTIL.
025900 200-LEER-CONTRIB.
026000     READ CONTRIBUTION-IN
026100         AT END
026200             GO TO 700-FIN-PROCESO
026300     END-READ.
026400     ADD 1 TO WS-CONTRIB-READ.
026500     PERFORM 300-PROCESAR-CONTRIB THRU 300-EXIT.
026600     GO TO 200-LEER-CONTRIB.
026700
026800*    DISPATCH ONE TRANSACTION - VALIDATE, POST IF CLEAN, ELSE
026900*    FALL THROUGH TO THE REJECT COUNTER.
027000 300-PROCESAR-CONTRIB.
027100     MOVE "N" TO WS-REJECT-SW.
027200     PERFORM 310-VALIDAR-CONTRIB THRU 310-EXIT.
027300     IF CONTRIB-REJECTED
027400         GO TO 390-CONTRIB-RECHAZADO
027500     END-IF.
027600     PERFORM 320-CHECK-BREAK THRU 320-EXIT.
027700     PERFORM 400-POSTEAR-CONTRIB THRU 400-EXIT.
027800     PERFORM 500-ACUM-GRUPO THRU 500-EXIT.
027900     GO TO 300-EXIT.
028000 390-CONTRIB-RECHAZADO.
028100     ADD 1 TO WS-CONTRIB-REJECTED.
028200     GO TO 300-EXIT.
028300 300-EXIT.
028400     EXIT.
028500
028600*    EDIT THE TRANSACTION AGAINST ITS TWO FOREIGN KEYS AND THE
028700*    AMOUNT.  ANY FAILURE GOES TO 312-MARCAR-RECHAZO, WHICH SETS
028800*    THE REJECT SWITCH AND FALLS OUT OF THE RANGE.
028900 310-VALIDAR-CONTRIB.
029000     IF CIN-MEMBER-ID = SPACES OR CIN-GROUP-ID = SPACES
029100         DISPLAY "MANCON01 - REJECT, MISSING FK  ID=" CIN-ID
029200         GO TO 312-MARCAR-RECHAZO
029300     END-IF.
029400     MOVE CIN-MEMBER-ID TO MEM-ID.
029500     READ MEMBER-FILE
029600         INVALID KEY
029700             DISPLAY "MANCON01 - REJECT, NO MEMBER  ID=" CIN-ID
029800             GO TO 312-MARCAR-RECHAZO
029900     END-READ.
030000     MOVE CIN-GROUP-ID TO GRP-ID.
030100     READ GROUP-FILE
030200         INVALID KEY
030300             DISPLAY "MANCON01 - REJECT, NO GROUP  ID=" CIN-ID
030400             GO TO 312-MARCAR-RECHAZO
030500     END-READ.
030600     IF CIN-AMOUNT NOT > 0
030700         DISPLAY "MANCON01 - REJECT, AMOUNT NOT POSITIVE  ID="
030800             CIN-ID
030900         GO TO 312-MARCAR-RECHAZO
031000     END-IF.
031100     GO TO 310-EXIT.
031200 312-MARCAR-RECHAZO.
031300     MOVE "Y" TO WS-REJECT-SW.
031400     GO TO 310-EXIT.
031500 310-EXIT.
031600     EXIT.
031700
031800*    CONTROL-BREAK TEST.  FIRST RECORD OF THE RUN JUST SEEDS
031900*    WS-PRIOR-GROUP-ID; A CHANGE OF GROUP ON ANY LATER RECORD
032000*    ROLLS THE PRIOR GROUP'S SUMMARY LINE OUT TO THE REPORT.
032100 320-CHECK-BREAK.
032200     IF FIRST-GROUP
032300         GO TO 322-INIT-PRIOR-GROUP
032400     END-IF.
032500     IF CIN-GROUP-ID = WS-PRIOR-GROUP-ID
032600         GO TO 320-EXIT
032700     END-IF.
032800     PERFORM 600-ROMPER-GRUPO THRU 600-EXIT.
032900     GO TO 320-EXIT.
033000 322-INIT-PRIOR-GROUP.
033100     MOVE CIN-GROUP-ID TO WS-PRIOR-GROUP-ID.
033200     MOVE "N" TO WS-FIRST-GROUP-SW.
033300     GO TO 320-EXIT.
033400 320-EXIT.
033500     EXIT.
033600
033700*    WRITE THE ACCEPTED TRANSACTION TO CONTRIBUTION-OUT.  STATUS
033800*    DEFAULTS TO COMPLETED PER THE 921003 CHANGE ABOVE WHEN THE
033900*    INCOMING TRANSACTION ARRIVES WITH A BLANK STATUS FIELD.
034000 400-POSTEAR-CONTRIB.
034100     MOVE CIN-ID             TO COUT-ID.
034200     MOVE CIN-MEMBER-ID      TO COUT-MEMBER-ID.
034300     MOVE CIN-GROUP-ID       TO COUT-GROUP-ID.
034400     MOVE CIN-TXN-TYPE       TO COUT-TXN-TYPE.
034500     MOVE CIN-AMOUNT         TO COUT-AMOUNT.
034600     MOVE CIN-TXN-DATE       TO COUT-TXN-DATE.
034700     MOVE CIN-PAYMENT-METHOD TO COUT-PAYMENT-METHOD.
034800     MOVE CIN-DESCRIPTION    TO COUT-DESCRIPTION.
034900     IF CIN-STATUS = SPACES
035000         MOVE "Completed" TO COUT-STATUS
035100     ELSE
035200         MOVE CIN-STATUS TO COUT-STATUS
035300     END-IF.
035400     WRITE CONTRIBUTION-REC-OUT.
035500     ADD 1 TO WS-CONTRIB-POSTED.
035600     GO TO 400-EXIT.
035700 400-EXIT.
035800     EXIT.
035900
036000*    ROLL THE POSTED AMOUNT INTO BOTH THE CURRENT-GROUP AND
036100*    GRAND-TOTAL ACCUMULATORS.
036200 500-ACUM-GRUPO.
036300*        CURRENT-GROUP SIDE OF THE ACCUMULATOR - ZEROED BY
036400*        600-ROMPER-GRUPO AFTER EVERY BREAK.
036500     ADD CIN-AMOUNT TO WS-GROUP-TOTAL.
036600     ADD 1 TO WS-GROUP-COUNT.
036700*        GRAND-TOTAL SIDE - NEVER ZEROED, CARRIED TO THE END
036800*        OF THE RUN FOR 750-ESCRIBIR-GRAN-TOTAL.
036900     ADD CIN-AMOUNT TO WS-GRAND-TOTAL.
037000     ADD 1 TO WS-GRAND-COUNT.
037100*        RE-ASSERT THE CURRENT GROUP AS PRIOR - 320-CHECK-BREAK
037200*        ALREADY DID THIS ON A BREAK, BUT NOT ON THE FIRST
037300*        RECORD OF A GROUP, SO IT IS DONE HERE UNCONDITIONALLY.
037400     MOVE CIN-GROUP-ID TO WS-PRIOR-GROUP-ID.
037500     GO TO 500-EXIT.
037600 500-EXIT.
037700     EXIT.
037800
037900*    GROUP BREAK - WRITE THE SUMMARY LINE FOR THE GROUP JUST
038000*    FINISHED, BUMP THE GROUP COUNTER, AND ZERO THE ACCUMULATOR
038100*    FOR THE NEXT GROUP.
038200 600-ROMPER-GRUPO.
038300     PERFORM 800-ESCRIBIR-RESUMEN THRU 800-EXIT.
038400     ADD 1 TO WS-GROUP-CNT.
038500     MOVE 0 TO WS-GROUP-TOTAL.
038600     MOVE 0 TO WS-GROUP-COUNT.
038700     GO TO 600-EXIT.
038800 600-EXIT.
038900     EXIT.
039000
039100*    END OF RUN - ROLL THE LAST GROUP, THEN WRITE THE SINGLE
039200*    GRAND-TOTAL LINE THAT CLOSES THE SUMMARY REPORT.
039300 700-FIN-PROCESO.
039400*    A RUN WITH NO ACCEPTED TRANSACTIONS NEVER LEFT FIRST-GROUP -
039500*    SKIP THE LAST-GROUP ROLL AND GO STRAIGHT TO THE GRAND TOTAL.
039600     IF FIRST-GROUP
039700         GO TO 750-ESCRIBIR-GRAN-TOTAL
039800     END-IF.
039900     PERFORM 600-ROMPER-GRUPO THRU 600-EXIT.
040000*    FALLS THROUGH FROM ABOVE - NOT A SEPARATE PERFORM RANGE,
040100*    SINCE THIS IS THE LAST THING THE RUN EVER DOES.
040200 750-ESCRIBIR-GRAN-TOTAL.
040300     MOVE "GRAND-TOTAL-ALL-GROUPS"   TO SUML-GROUP-ID.
040400     MOVE WS-GRAND-TOTAL             TO SUML-TOTAL-CONTRIB.
040500     MOVE WS-GRAND-COUNT             TO SUML-CONTRIB-COUNT.
040600     WRITE GROUP-SUMMARY-LINE.
040700     GO TO 900-TERMINAR.
040800
040900*    WRITE ONE GROUP'S SUMMARY LINE FROM THE CURRENT ACCUMULATOR.
041000 800-ESCRIBIR-RESUMEN.
041100     MOVE WS-PRIOR-GROUP-ID          TO SUML-GROUP-ID.
041200     MOVE WS-GROUP-TOTAL             TO SUML-TOTAL-CONTRIB.
041300     MOVE WS-GROUP-COUNT             TO SUML-CONTRIB-COUNT.
041400     WRITE GROUP-SUMMARY-LINE.
041500     GO TO 800-EXIT.
041600 800-EXIT.
041700     EXIT.
041800
041900*    END OF RUN - CLOSE ALL FIVE FILES AND DISPLAY THE RUN TOTALS
042000*    THE OPERATOR CHECKS AGAINST THE JOB LOG.
042100 900-TERMINAR.
042200     CLOSE MEMBER-FILE
042300           GROUP-FILE
042400           CONTRIBUTION-IN
042500           CONTRIBUTION-OUT
042600           GROUP-SUMMARY-OUT.
042700     DISPLAY "MANCON01 - RUN DATE" WS-RUN-DATE-A.
042800     DISPLAY "MANCON01 - READ    " WS-CONTRIB-READ.
042900     DISPLAY "MANCON01 - POSTED  " WS-CONTRIB-POSTED.
043000     DISPLAY "MANCON01 - REJECTED" WS-CONTRIB-REJECTED.
043100     DISPLAY "MANCON01 - GROUPS  " WS-GROUP-CNT.
043200     STOP RUN.
043300
043400
043500
043600
043700
043800
